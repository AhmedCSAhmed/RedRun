000100*
000110******************************************************************
000120*                                                                *
000130*    C I R P T L I N   -   R E D R U N   P R I N T   L I N E S  *
000140*                                                                *
000150******************************************************************
000160*A    ABSTRACT..                                                 *
000170*     PRINT-LINE LAYOUTS FOR THE REDRUN FAILURE REPORT - LOGO    *
000180*     BANNER, FAILURE SUMMARY BLOCK, CATEGORY BREAKDOWN LINE     *
000190*     AND THE TWO-LINE DETAILED ERROR ENTRY.  ALL LINES ARE      *
000200*     80 BYTES, BLANK-PADDED ON THE RIGHT.  COPIED INTO          *
000210*     CIFAILAN ONLY.                                             *
000220*                                                                *
000230*     MODIFIER  |   DATE   |  DESCRIPTION OF CHANGE              *
000240*------------------------------------------------------------    *
000250*     ROKONKWO  | 06/19/85 | ORIGINAL PRINT LINES.                CI0003  
000260*     DFARRELY  | 02/27/91 | ADDED CATEGORY BREAKDOWN LINE.       CI0011  
000270*     DFARRELY  | 01/06/99 | Y2K - NO 2-DIGIT YEARS HERE.         CI0019
000275*     MPATEL    | 04/02/03 | DET-LINE-NUM WAS ZZZ9, RIGHT-JUST.    CI0033
000276*                PRINTED LINE NUMBER RIGHT-JUSTIFIED IN BLOCK -
000277*                CHANGED TO X(04) TO MATCH LEFT-JUST FIELDS.      CI0033
000280*
000290******************************************************************
000300*          RULE-LINE  -  SOLID = OR - BORDER, 80 BYTES           *
000310******************************************************************
000320*
000330 01  CI-RULE-LINE.
000340     05  CI-RULE-EQUALS      PIC X(80) VALUE ALL '='.
000350*
000360 01  CI-DASH-LINE.
000370     05  CI-DASH-RULE        PIC X(80) VALUE ALL '-'.
000380*
000390******************************************************************
000400*          LOGO BANNER - BOXED TITLE BLOCK                       *
000410******************************************************************
000420*
000430 01  CI-BANNER-BORDER.
000440     05  CI-BORDER-STAR      PIC X(01) VALUE '*'.
000450     05  CI-BORDER-FILL      PIC X(78) VALUE ALL '*'.
000460     05  CI-BORDER-STAR-2    PIC X(01) VALUE '*'.
000470*
000480 01  CI-BANNER-TITLE.
000490     05  CI-TITLE-STAR-L     PIC X(01) VALUE '*'.
000500     05  CI-TITLE-PAD-L      PIC X(28) VALUE SPACES.
000510     05  CI-TITLE-TEXT       PIC X(22) VALUE
000520              'REDRUN CI FAILURE SCAN'.
000530     05  CI-TITLE-PAD-R      PIC X(28) VALUE SPACES.
000540     05  CI-TITLE-STAR-R     PIC X(01) VALUE '*'.
000550*
000560******************************************************************
000570*          FAILURE SUMMARY BLOCK                                 *
000580******************************************************************
000590*
000600 01  CI-SUMMARY-HEADING.
000610     05  FILLER              PIC X(80) VALUE
000620              'FAILURE SUMMARY'.
000630*
000640 01  CI-SUMMARY-COUNT-LINE.
000650     05  CI-SCNT-LABEL       PIC X(20).
000660     05  CI-SCNT-VALUE       PIC ZZZ,ZZ9.
000670     05  FILLER              PIC X(53) VALUE SPACES.
000680*
000690 01  CI-SUMMARY-BREAKDOWN-HDG.
000700     05  FILLER              PIC X(80) VALUE
000710              'Category Breakdown:'.
000720*
000730 01  CI-SUMMARY-CAT-LINE.
000740     05  FILLER              PIC X(02) VALUE SPACES.
000750     05  CI-SCAT-NAME        PIC X(30).
000760     05  CI-SCAT-COLON       PIC X(03) VALUE ' : '.
000770     05  CI-SCAT-COUNT       PIC ZZZ,ZZ9.
000780     05  FILLER              PIC X(38) VALUE SPACES.
000790*
000800 01  CI-NO-ERRORS-LINE.
000810     05  FILLER              PIC X(80) VALUE
000820              'No errors found in log file.'.
000830*
000840******************************************************************
000850*          DETAILED ERRORS BLOCK                                 *
000860******************************************************************
000870*
000880 01  CI-DETAIL-HEADING.
000890     05  FILLER              PIC X(80) VALUE
000900              'DETAILED ERRORS'.
000910*
000920 01  CI-DETAIL-LINE-ONE.
000930     05  CI-DET-SEQ          PIC ZZZ9.
000940     05  CI-DET-DOT          PIC X(02) VALUE '. '.
000950     05  CI-DET-LINE-LIT     PIC X(05) VALUE 'Line '.
000960     05  CI-DET-LINE-NUM     PIC X(04).
000970     05  CI-DET-SEP-1        PIC X(03) VALUE ' | '.
000980     05  CI-DET-LEVEL-L      PIC X(01) VALUE '['.
000990     05  CI-DET-LEVEL        PIC X(08).
001000     05  CI-DET-LEVEL-R      PIC X(01) VALUE ']'.
001010     05  CI-DET-SEP-2        PIC X(03) VALUE ' | '.
001020     05  CI-DET-CATEGORY     PIC X(25).
001030     05  CI-DET-SEP-3        PIC X(03) VALUE ' | '.
001040     05  CI-DET-CONF-LIT     PIC X(12) VALUE 'Confidence: '.
001050     05  CI-DET-CONF-PCT     PIC ZZZ9.
001060     05  CI-DET-PCT-SIGN     PIC X(01) VALUE '%'.
001070     05  FILLER              PIC X(04) VALUE SPACES.
001080*
001090 01  CI-DETAIL-LINE-TWO.
001100     05  FILLER              PIC X(03) VALUE SPACES.
001110     05  CI-DET-MESSAGE      PIC X(74).
001120     05  FILLER              PIC X(03) VALUE SPACES.
001130*
