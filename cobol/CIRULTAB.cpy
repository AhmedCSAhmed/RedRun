000100*
000110******************************************************************
000120*                                                                *
000130*    C I R U L T A B   -   R E D R U N   R U L E   T A B L E S  *
000140*                                                                *
000150******************************************************************
000160*A    ABSTRACT..                                                 *
000170*     HOLDS THE ORDERED KEYWORD RULES THE CLASSIFIER WALKS TO    *
000180*     ASSIGN A FAILURE CATEGORY TO A NORMALIZED LOG RECORD, AND  *
000190*     THE LITERAL INDICATORS THE EXTRACTOR USES TO KEEP A STACK  *
000200*     TRACE LINE THAT CARRIES NO OWN SEVERITY WORD.  RULES ARE   *
000210*     TRIED IN THE ORDER THEY APPEAR HERE - DO NOT RESEQUENCE.   *
000220*     COPIED INTO CIFAILAN ONLY.                                 *
000230*                                                                *
000240*     MODIFIER  |   DATE   |  DESCRIPTION OF CHANGE              *
000250*------------------------------------------------------------    *
000260*     ROKONKWO  | 06/19/85 | ORIGINAL 40-RULE TABLE.              CI0002  
000270*     ROKONKWO  | 11/12/86 | ADDED STACK TRACE INDICATORS.        CI0004  
000280*     DFARRELY  | 04/03/93 | EXPANDED TO 59 RULES PER THE         CI0014  
000290*               |          | REVISED CATEGORY STANDARD.           CI0014  
000300*     DFARRELY  | 01/06/99 | Y2K - NO 2-DIGIT YEARS HERE.         CI0019  
000310*     MPATEL    | 08/30/01 | ADDED JAVA/PYTHON EXCEPTION          CI0024  
000320*               |          | NAME RULES 53-59.                    CI0024  
000330*     MPATEL    | 03/14/03 | AUDIT FOUND KEY1-ALTS/KEY2-ALTS      CI0031  
000340*               |          | TOO NARROW FOR SEVERAL RULES' WORD   CI0031  
000350*               |          | LISTS, DROPPING VALID PHRASES OFF    CI0031  
000360*               |          | THE END OF THE OR-LIST.  WIDENED     CI0031  
000370*               |          | KEY1 TO 26, KEY1-ALTS/KEY2-ALTS TO   CI0031  
000380*               |          | 112 EACH (SPLIT OVER FILLER GROUPS   CI0031  
000390*               |          | WHERE ONE LINE WOULD NOT HOLD THE    CI0031  
000400*               |          | LITERAL) AND CORRECTED EVERY RULE'S  CI0031  
000410*               |          | WORD LIST AGAINST THE STANDARD.      CI0031  
000420*               |          | ALSO FIXED TWO KEY1 LITERALS THAT    CI0031  
000430*               |          | HAD BEEN HAND-ABBREVIATED PAST THE   CI0031  
000440*               |          | POINT OF MATCHING (RULES 37 AND 46). CI0031
000441*     MPATEL    | 04/02/03 | STACK INDICATOR TABLE COVERED ONLY   CI0032
000442*               |          | 6 OF THE 8 EXTRACTOR RULES - NO      CI0032
000443*               |          | ENTRY AT ALL FOR A JAVA.LANG/SQL/IO/ CI0032
000444*               |          | UTIL/NET QUALIFIED EXCEPTION LINE    CI0032
000445*               |          | OR FOR A BARE "...EXCEPTION:"/       CI0032
000446*               |          | "...ERROR:" LINE, AND THE INDENTED   CI0032
000447*               |          | FRAME CHECK ONLY KNEW .JAVA, NOT     CI0032
000448*               |          | .KT/.SCALA/.GROOVY.  WIDENED THE     CI0032
000449*               |          | TABLE FROM 8 TO 13 SLOTS.             CI0032
000451*     MPATEL    | 04/09/03 | RULE 2 (ASSERTION ERROR) HAD NO      CI0034
000452*               |          | NO-SPACE ALT FOR THE COMMON PYTHON   CI0034
000453*               |          | "ASSERTIONERROR:" SPELLING - ADDED   CI0034
000454*               |          | ASSERTIONERROR TO THE KEY1-ALTS      CI0034
000455*               |          | OR-LIST.  ALSO SEE CIFAILAN/CI0034   CI0034
000456*               |          | FOR THE HEADING-RULE FIX SAME DATE.  CI0034
000457*                                                                *
000460******************************************************************
000470*
000480******************************************************************
000481*     STACK TRACE INDICATOR TABLE  (EXTRACTOR RULES 1-8, 13 SLOTS*
000482*     BECAUSE RULES 4, 5 AND 7 EACH NEED MORE THAN ONE LITERAL)  *
000490******************************************************************
000510*
000520 01  CI-STACK-LOAD-AREA.
000521*                                       NESTED FRAME ("    AT ...")
000522     05  FILLER PIC X(20) VALUE '        AT '.
000523*                                       CAUSED-BY CHAIN LINE
000524     05  FILLER PIC X(20) VALUE 'CAUSED BY'.
000525*                                       PYTHON TRACEBACK HEADER
000526     05  FILLER PIC X(20) VALUE 'TRACEBACK'.
000527*                                       OPEN-QUOTED SOURCE FILE REF
000528     05  FILLER PIC X(20) VALUE 'FILE "'.
000529*                                       INDENTED FRAME - .JAVA
000530     05  FILLER PIC X(20) VALUE '.JAVA:'.
000531*                                       INDENTED FRAME - .KT
000532     05  FILLER PIC X(20) VALUE '.KT:'.
000533*                                       INDENTED FRAME - .SCALA
000534     05  FILLER PIC X(20) VALUE '.SCALA:'.
000535*                                       INDENTED FRAME - .GROOVY
000536     05  FILLER PIC X(20) VALUE '.GROOVY:'.
000537*                                       INDENTED FRAME - .PY
000538     05  FILLER PIC X(20) VALUE '.PY", LINE'.
000539*                                       UNCAUGHT-EXCEPTION START LINE
000540     05  FILLER PIC X(20) VALUE 'EXCEPTION IN THREAD'.
000541*                                       NATIVE MEMORY ADDRESS
000542     05  FILLER PIC X(20) VALUE '0X'.
000543*                                       QUALIFIED (JAVA.LANG/SQL/IO/
000544*                                       UTIL/NET) OR BARE EXCEPTION LINE
000545     05  FILLER PIC X(20) VALUE 'EXCEPTION:'.
000546*                                       QUALIFIED OR BARE ERROR LINE
000547     05  FILLER PIC X(20) VALUE 'ERROR:'.
000610*
000620 01  CI-STACK-IND-TABLE REDEFINES CI-STACK-LOAD-AREA.
000630     05  CI-STACK-IND OCCURS 13 TIMES
000640                       INDEXED BY CI-STACK-IDX
000650                       PIC X(20).
000660*
000670*
000680******************************************************************
000690*     CI-RULE-TABLE - 59 ORDERED CLASSIFIER RULES                *
000700******************************************************************
000710*
000720 01  CI-RULE-LOAD-AREA.
000730     05  FILLER.
000740         10  FILLER PIC 9(02) VALUE 1.
000750         10  FILLER PIC 9(02) VALUE 1.
000760         10  FILLER PIC X(01) VALUE 'W'.
000770         10  FILLER PIC X(26) VALUE 'TEST'.
000780         10  FILLER PIC X(112) VALUE SPACES.
000790         10  FILLER.
000800             15  FILLER PIC X(23) VALUE 'FAILED/FAILURE/FAILURES'.
000810             15  FILLER PIC X(23) VALUE '/FAILING'.
000820             15  FILLER PIC X(23) VALUE SPACES.
000830             15  FILLER PIC X(23) VALUE SPACES.
000840             15  FILLER PIC X(20) VALUE SPACES.
000850         10  FILLER PIC X(22) VALUE 'TEST FAILED'.
000860     05  FILLER.
000870         10  FILLER PIC 9(02) VALUE 2.
000880         10  FILLER PIC 9(02) VALUE 1.
000890         10  FILLER PIC X(01) VALUE 'S'.
000900         10  FILLER PIC X(26) VALUE 'ASSERTION ERROR'.
000910         10  FILLER.
000920             15  FILLER PIC X(23) VALUE 'ASSERTION FAILED/ASSERT'.
000930             15  FILLER PIC X(23) VALUE 'ION FAILURE/ASSERTIONER'.
000940             15  FILLER PIC X(23) VALUE 'ROR'.
000950             15  FILLER PIC X(23) VALUE SPACES.
000960             15  FILLER PIC X(20) VALUE SPACES.
000970         10  FILLER PIC X(112) VALUE SPACES.
000980         10  FILLER PIC X(22) VALUE 'ASSERTION ERROR'.
000990     05  FILLER.
001000         10  FILLER PIC 9(02) VALUE 3.
001010         10  FILLER PIC 9(02) VALUE 1.
001020         10  FILLER PIC X(01) VALUE 'Y'.
001030         10  FILLER PIC X(26) VALUE 'TEST'.
001040         10  FILLER PIC X(112) VALUE SPACES.
001050         10  FILLER PIC X(112) VALUE 'FAILED/FAILURE/ERROR'.
001060         10  FILLER PIC X(22) VALUE 'TEST ... FAILED'.
001070     05  FILLER.
001080         10  FILLER PIC 9(02) VALUE 4.
001090         10  FILLER PIC 9(02) VALUE 1.
001100         10  FILLER PIC X(01) VALUE 'S'.
001110         10  FILLER PIC X(26) VALUE '.TEST.'.
001120         10  FILLER.
001130             15  FILLER PIC X(23) VALUE 'TEST.JAVA/TEST.KT/TEST.'.
001140             15  FILLER PIC X(23) VALUE 'SCALA/TEST.PY/TEST.JS/T'.
001150             15  FILLER PIC X(23) VALUE 'EST.TS'.
001160             15  FILLER PIC X(23) VALUE SPACES.
001170             15  FILLER PIC X(20) VALUE SPACES.
001180         10  FILLER PIC X(112) VALUE SPACES.
001190         10  FILLER PIC X(22) VALUE 'TEST FILE NAME'.
001200     05  FILLER.
001210         10  FILLER PIC 9(02) VALUE 5.
001220         10  FILLER PIC 9(02) VALUE 1.
001230         10  FILLER PIC X(01) VALUE 'Y'.
001240         10  FILLER PIC X(26) VALUE 'TEST SUITE'.
001250         10  FILLER PIC X(112) VALUE SPACES.
001260         10  FILLER PIC X(112) VALUE 'FAILED/ERROR/EXCEPTION'.
001270         10  FILLER PIC X(22) VALUE 'TEST SUITE FAILED'.
001280     05  FILLER.
001290         10  FILLER PIC 9(02) VALUE 6.
001300         10  FILLER PIC 9(02) VALUE 1.
001310         10  FILLER PIC X(01) VALUE 'Y'.
001320         10  FILLER PIC X(26) VALUE 'TESTS'.
001330         10  FILLER PIC X(112) VALUE 'TEST'.
001340         10  FILLER.
001350             15  FILLER PIC X(23) VALUE 'ARE FAILING/IS FAILING/'.
001360             15  FILLER PIC X(23) VALUE 'ARE BROKEN/IS BROKEN'.
001370             15  FILLER PIC X(23) VALUE SPACES.
001380             15  FILLER PIC X(23) VALUE SPACES.
001390             15  FILLER PIC X(20) VALUE SPACES.
001400         10  FILLER PIC X(22) VALUE 'TESTS ARE FAILING'.
001410     05  FILLER.
001420         10  FILLER PIC 9(02) VALUE 7.
001430         10  FILLER PIC 9(02) VALUE 10.
001440         10  FILLER PIC X(01) VALUE 'Y'.
001450         10  FILLER PIC X(26) VALUE 'SQL'.
001460         10  FILLER PIC X(112) VALUE 'DATABASE/DB'.
001470         10  FILLER PIC X(112) VALUE 'EXCEPTION/ERROR/FAILURE'.
001480         10  FILLER PIC X(22) VALUE 'DATABASE ERROR'.
001490     05  FILLER.
001500         10  FILLER PIC 9(02) VALUE 8.
001510         10  FILLER PIC 9(02) VALUE 10.
001520         10  FILLER PIC X(01) VALUE 'S'.
001530         10  FILLER PIC X(26) VALUE 'CONNECTION POOL'.
001540         10  FILLER PIC X(112) VALUE 'HIKARI/JDBC/DATASOURCE'.
001550         10  FILLER PIC X(112) VALUE SPACES.
001560         10  FILLER PIC X(22) VALUE 'CONNECTION POOL'.
001570     05  FILLER.
001580         10  FILLER PIC 9(02) VALUE 9.
001590         10  FILLER PIC 9(02) VALUE 10.
001600         10  FILLER PIC X(01) VALUE 'S'.
001610         10  FILLER PIC X(26) VALUE 'CONNECTION NOT AVAILABLE'.
001620         10  FILLER PIC X(112) VALUE SPACES.
001630         10  FILLER PIC X(112) VALUE SPACES.
001640         10  FILLER PIC X(22) VALUE 'CONNECTION NOT AVAIL'.
001650     05  FILLER.
001660         10  FILLER PIC 9(02) VALUE 10.
001670         10  FILLER PIC 9(02) VALUE 10.
001680         10  FILLER PIC X(01) VALUE 'W'.
001690         10  FILLER PIC X(26) VALUE 'QUERY'.
001700         10  FILLER PIC X(112) VALUE 'TRANSACTION/SQL'.
001710         10  FILLER PIC X(112) VALUE 'TIMEOUT'.
001720         10  FILLER PIC X(22) VALUE 'QUERY TIMEOUT'.
001730     05  FILLER.
001740         10  FILLER PIC 9(02) VALUE 11.
001750         10  FILLER PIC 9(02) VALUE 10.
001760         10  FILLER PIC X(01) VALUE 'N'.
001770         10  FILLER PIC X(26) VALUE 'DEADLOCK'.
001780         10  FILLER.
001790             15  FILLER PIC X(23) VALUE 'LOCK TIMEOUT/CONNECTION'.
001800             15  FILLER PIC X(23) VALUE ' REFUSED'.
001810             15  FILLER PIC X(23) VALUE SPACES.
001820             15  FILLER PIC X(23) VALUE SPACES.
001830             15  FILLER PIC X(20) VALUE SPACES.
001840         10  FILLER PIC X(112) VALUE SPACES.
001850         10  FILLER PIC X(22) VALUE 'DEADLOCK'.
001860     05  FILLER.
001870         10  FILLER PIC 9(02) VALUE 12.
001880         10  FILLER PIC 9(02) VALUE 10.
001890         10  FILLER PIC X(01) VALUE 'S'.
001900         10  FILLER PIC X(26) VALUE 'SQLEXCEPTION'.
001910         10  FILLER.
001920             15  FILLER PIC X(23) VALUE 'SQLTIMEOUTEXCEPTION/SQL'.
001930             15  FILLER PIC X(23) VALUE 'TRANSIENTEXCEPTION/SQLC'.
001940             15  FILLER PIC X(23) VALUE 'ONNECTIONEXCEPTION'.
001950             15  FILLER PIC X(23) VALUE SPACES.
001960             15  FILLER PIC X(20) VALUE SPACES.
001970         10  FILLER PIC X(112) VALUE SPACES.
001980         10  FILLER PIC X(22) VALUE 'SQLEXCEPTION'.
001990     05  FILLER.
002000         10  FILLER PIC 9(02) VALUE 13.
002010         10  FILLER PIC 9(02) VALUE 10.
002020         10  FILLER PIC X(01) VALUE 'W'.
002030         10  FILLER PIC X(26) VALUE 'DATABASE CONNECTION'.
002040         10  FILLER PIC X(112) VALUE SPACES.
002050         10  FILLER PIC X(112) VALUE 'FAILED/ERROR/LOST'.
002060         10  FILLER PIC X(22) VALUE 'DATABASE CONN FAILED'.
002070     05  FILLER.
002080         10  FILLER PIC 9(02) VALUE 14.
002090         10  FILLER PIC 9(02) VALUE 8.
002100         10  FILLER PIC X(01) VALUE 'W'.
002110         10  FILLER PIC X(26) VALUE 'CONNECTION'.
002120         10  FILLER PIC X(112) VALUE SPACES.
002130         10  FILLER.
002140             15  FILLER PIC X(23) VALUE 'RESET/REFUSED/CLOSED/DR'.
002150             15  FILLER PIC X(23) VALUE 'OPPED/FAILED'.
002160             15  FILLER PIC X(23) VALUE SPACES.
002170             15  FILLER PIC X(23) VALUE SPACES.
002180             15  FILLER PIC X(20) VALUE SPACES.
002190         10  FILLER PIC X(22) VALUE 'CONNECTION RESET'.
002200     05  FILLER.
002210         10  FILLER PIC 9(02) VALUE 15.
002220         10  FILLER PIC 9(02) VALUE 8.
002230         10  FILLER PIC X(01) VALUE 'Y'.
002240         10  FILLER PIC X(26) VALUE 'NETWORK'.
002250         10  FILLER PIC X(112) VALUE 'SOCKET/HTTP/TCP/UDP'.
002260         10  FILLER PIC X(112) VALUE 'ERROR/EXCEPTION/FAILURE'.
002270         10  FILLER PIC X(22) VALUE 'NETWORK ERROR'.
002280     05  FILLER.
002290         10  FILLER PIC 9(02) VALUE 16.
002300         10  FILLER PIC 9(02) VALUE 8.
002310         10  FILLER PIC X(01) VALUE 'N'.
002320         10  FILLER PIC X(26) VALUE 'CONNECTION TIMEOUT'.
002330         10  FILLER PIC X(112) VALUE 'NETWORK UNREACHABLE'.
002340         10  FILLER PIC X(112) VALUE SPACES.
002350         10  FILLER PIC X(22) VALUE 'CONNECTION TIMEOUT'.
002360     05  FILLER.
002370         10  FILLER PIC 9(02) VALUE 17.
002380         10  FILLER PIC 9(02) VALUE 8.
002390         10  FILLER PIC X(01) VALUE 'Y'.
002400         10  FILLER PIC X(26) VALUE 'DNS'.
002410         10  FILLER PIC X(112) VALUE 'HOSTNAME/RESOLVE'.
002420         10  FILLER PIC X(112) VALUE 'ERROR/FAILED/UNREACHABLE'.
002430         10  FILLER PIC X(22) VALUE 'DNS ERROR'.
002440     05  FILLER.
002450         10  FILLER PIC 9(02) VALUE 18.
002460         10  FILLER PIC 9(02) VALUE 8.
002470         10  FILLER PIC X(01) VALUE 'Y'.
002480         10  FILLER PIC X(26) VALUE 'CONNECTION'.
002490         10  FILLER PIC X(112) VALUE 'NETWORK/SOCKET'.
002500         10  FILLER PIC X(112) VALUE 'ERROR/EXCEPTION'.
002510         10  FILLER PIC X(22) VALUE 'CONNECTION ERROR'.
002520     05  FILLER.
002530         10  FILLER PIC 9(02) VALUE 19.
002540         10  FILLER PIC 9(02) VALUE 8.
002550         10  FILLER PIC X(01) VALUE 'Y'.
002560         10  FILLER PIC X(26) VALUE 'PEER'.
002570         10  FILLER PIC X(112) VALUE 'SERVER/CLIENT'.
002580         10  FILLER PIC X(112) VALUE 'RESET/REFUSED/CLOSED'.
002590         10  FILLER PIC X(22) VALUE 'PEER RESET'.
002600     05  FILLER.
002610         10  FILLER PIC 9(02) VALUE 20.
002620         10  FILLER PIC 9(02) VALUE 9.
002630         10  FILLER PIC X(01) VALUE 'Y'.
002640         10  FILLER PIC X(26) VALUE 'REQUIRED'.
002650         10  FILLER PIC X(112) VALUE SPACES.
002660         10  FILLER.
002670             15  FILLER PIC X(23) VALUE 'CONFIG MISSING/CONFIGUR'.
002680             15  FILLER PIC X(23) VALUE 'ATION MISSING/VALUE MIS'.
002690             15  FILLER PIC X(23) VALUE 'SING/SETTING MISSING/PA'.
002700             15  FILLER PIC X(23) VALUE 'RAMETER MISSING'.
002710             15  FILLER PIC X(20) VALUE SPACES.
002720         10  FILLER PIC X(22) VALUE 'REQUIRED CONFIG MISSING'.
002730     05  FILLER.
002740         10  FILLER PIC 9(02) VALUE 21.
002750         10  FILLER PIC 9(02) VALUE 9.
002760         10  FILLER PIC X(01) VALUE 'Y'.
002770         10  FILLER PIC X(26) VALUE 'CONFIG'.
002780         10  FILLER PIC X(112) VALUE 'CONFIGURATION/SETTING'.
002790         10  FILLER.
002800             15  FILLER PIC X(23) VALUE 'ERROR/MISSING/INVALID/N'.
002810             15  FILLER PIC X(23) VALUE 'OT FOUND'.
002820             15  FILLER PIC X(23) VALUE SPACES.
002830             15  FILLER PIC X(23) VALUE SPACES.
002840             15  FILLER PIC X(20) VALUE SPACES.
002850         10  FILLER PIC X(22) VALUE 'CONFIG ERROR'.
002860     05  FILLER.
002870         10  FILLER PIC 9(02) VALUE 22.
002880         10  FILLER PIC 9(02) VALUE 9.
002890         10  FILLER PIC X(01) VALUE 'N'.
002900         10  FILLER PIC X(26) VALUE 'ENV VAR NOT SET'.
002910         10  FILLER PIC X(112) VALUE 'ENVIRONMENT VAR MISSING'.
002920         10  FILLER PIC X(112) VALUE SPACES.
002930         10  FILLER PIC X(22) VALUE 'ENV VAR MISSING'.
002940     05  FILLER.
002950         10  FILLER PIC 9(02) VALUE 23.
002960         10  FILLER PIC 9(02) VALUE 9.
002970         10  FILLER PIC X(01) VALUE 'Y'.
002980         10  FILLER PIC X(26) VALUE 'ILLEGALSTATEEXCEPTION'.
002990         10  FILLER PIC X(112) VALUE SPACES.
003000         10  FILLER PIC X(112) VALUE 'REQUIRED/VALUE MISSING'.
003010         10  FILLER PIC X(22) VALUE 'ILLEGALSTATEEXCEPTION'.
003020     05  FILLER.
003030         10  FILLER PIC 9(02) VALUE 24.
003040         10  FILLER PIC 9(02) VALUE 9.
003050         10  FILLER PIC X(01) VALUE 'Y'.
003060         10  FILLER PIC X(26) VALUE 'MISSING'.
003070         10  FILLER PIC X(112) VALUE 'INVALID/INCORRECT'.
003080         10  FILLER.
003090             15  FILLER PIC X(23) VALUE 'CONFIG/CONFIGURATION/SE'.
003100             15  FILLER PIC X(23) VALUE 'TTING'.
003110             15  FILLER PIC X(23) VALUE SPACES.
003120             15  FILLER PIC X(23) VALUE SPACES.
003130             15  FILLER PIC X(20) VALUE SPACES.
003140         10  FILLER PIC X(22) VALUE 'INVALID CONFIG'.
003150     05  FILLER.
003160         10  FILLER PIC 9(02) VALUE 25.
003170         10  FILLER PIC 9(02) VALUE 3.
003180         10  FILLER PIC X(01) VALUE 'N'.
003190         10  FILLER PIC X(26) VALUE 'TIMEOUT'.
003200         10  FILLER PIC X(112) VALUE 'TIMED OUT/TIME OUT'.
003210         10  FILLER PIC X(112) VALUE SPACES.
003220         10  FILLER PIC X(22) VALUE 'TIMEOUT'.
003230     05  FILLER.
003240         10  FILLER PIC 9(02) VALUE 26.
003250         10  FILLER PIC 9(02) VALUE 3.
003260         10  FILLER PIC X(01) VALUE 'W'.
003270         10  FILLER PIC X(26) VALUE 'REQUEST'.
003280         10  FILLER.
003290             15  FILLER PIC X(23) VALUE 'OPERATION/CONNECTION/HE'.
003300             15  FILLER PIC X(23) VALUE 'ALTH CHECK/CONTAINER'.
003310             15  FILLER PIC X(23) VALUE SPACES.
003320             15  FILLER PIC X(23) VALUE SPACES.
003330             15  FILLER PIC X(20) VALUE SPACES.
003340         10  FILLER PIC X(112) VALUE 'TIMEOUT'.
003350         10  FILLER PIC X(22) VALUE 'REQUEST TIMEOUT'.
003360     05  FILLER.
003370         10  FILLER PIC 9(02) VALUE 27.
003380         10  FILLER PIC 9(02) VALUE 3.
003390         10  FILLER PIC X(01) VALUE 'Y'.
003400         10  FILLER PIC X(26) VALUE 'EXCEEDED'.
003410         10  FILLER PIC X(112) VALUE 'TIME LIMIT'.
003420         10  FILLER PIC X(112) VALUE 'TIME LIMIT/EXCEEDED'.
003430         10  FILLER PIC X(22) VALUE 'TIME LIMIT EXCEEDED'.
003440     05  FILLER.
003450         10  FILLER PIC 9(02) VALUE 28.
003460         10  FILLER PIC 9(02) VALUE 4.
003470         10  FILLER PIC X(01) VALUE 'W'.
003480         10  FILLER PIC X(26) VALUE 'BUILD'.
003490         10  FILLER PIC X(112) VALUE SPACES.
003500         10  FILLER.
003510             15  FILLER PIC X(23) VALUE 'FAILED/FAILURE/BROKEN/E'.
003520             15  FILLER PIC X(23) VALUE 'RROR'.
003530             15  FILLER PIC X(23) VALUE SPACES.
003540             15  FILLER PIC X(23) VALUE SPACES.
003550             15  FILLER PIC X(20) VALUE SPACES.
003560         10  FILLER PIC X(22) VALUE 'BUILD FAILED'.
003570     05  FILLER.
003580         10  FILLER PIC 9(02) VALUE 29.
003590         10  FILLER PIC 9(02) VALUE 4.
003600         10  FILLER PIC X(01) VALUE 'Y'.
003610         10  FILLER PIC X(26) VALUE 'COMPILATION'.
003620         10  FILLER PIC X(112) VALUE 'COMPILE/BUILDING'.
003630         10  FILLER PIC X(112) VALUE 'ERROR/FAILED/FAILURE'.
003640         10  FILLER PIC X(22) VALUE 'COMPILATION ERROR'.
003650     05  FILLER.
003660         10  FILLER PIC 9(02) VALUE 30.
003670         10  FILLER PIC 9(02) VALUE 4.
003680         10  FILLER PIC X(01) VALUE 'N'.
003690         10  FILLER PIC X(26) VALUE 'SYNTAX ERROR'.
003700         10  FILLER.
003710             15  FILLER PIC X(23) VALUE 'PARSE ERROR/COMPILATION'.
003720             15  FILLER PIC X(23) VALUE ' ERROR'.
003730             15  FILLER PIC X(23) VALUE SPACES.
003740             15  FILLER PIC X(23) VALUE SPACES.
003750             15  FILLER PIC X(20) VALUE SPACES.
003760         10  FILLER PIC X(112) VALUE SPACES.
003770         10  FILLER PIC X(22) VALUE 'SYNTAX ERROR'.
003780     05  FILLER.
003790         10  FILLER PIC 9(02) VALUE 31.
003800         10  FILLER PIC 9(02) VALUE 4.
003810         10  FILLER PIC X(01) VALUE 'N'.
003820         10  FILLER PIC X(26) VALUE 'CANNOT RESOLVE'.
003830         10  FILLER.
003840             15  FILLER PIC X(23) VALUE 'COULD NOT RESOLVE/UNRES'.
003850             15  FILLER PIC X(23) VALUE 'OLVED'.
003860             15  FILLER PIC X(23) VALUE SPACES.
003870             15  FILLER PIC X(23) VALUE SPACES.
003880             15  FILLER PIC X(20) VALUE SPACES.
003890         10  FILLER PIC X(112) VALUE SPACES.
003900         10  FILLER PIC X(22) VALUE 'CANNOT RESOLVE'.
003910     05  FILLER.
003920         10  FILLER PIC 9(02) VALUE 32.
003930         10  FILLER PIC 9(02) VALUE 4.
003940         10  FILLER PIC X(01) VALUE 'Y'.
003950         10  FILLER PIC X(26) VALUE 'PACKAGE'.
003960         10  FILLER PIC X(112) VALUE 'CLASS/MODULE'.
003970         10  FILLER PIC X(112) VALUE 'NOT FOUND'.
003980         10  FILLER PIC X(22) VALUE 'NOT FOUND'.
003990     05  FILLER.
004000         10  FILLER PIC 9(02) VALUE 33.
004010         10  FILLER PIC 9(02) VALUE 4.
004020         10  FILLER PIC X(01) VALUE 'Y'.
004030         10  FILLER PIC X(26) VALUE 'BUILD'.
004040         10  FILLER PIC X(112) VALUE SPACES.
004050         10  FILLER.
004060             15  FILLER PIC X(23) VALUE 'FAILED/ABORTED/STOPPED/'.
004070             15  FILLER PIC X(23) VALUE 'ERROR'.
004080             15  FILLER PIC X(23) VALUE SPACES.
004090             15  FILLER PIC X(23) VALUE SPACES.
004100             15  FILLER PIC X(20) VALUE SPACES.
004110         10  FILLER PIC X(22) VALUE 'BUILD ABORTED'.
004120     05  FILLER.
004130         10  FILLER PIC 9(02) VALUE 34.
004140         10  FILLER PIC 9(02) VALUE 2.
004150         10  FILLER PIC X(01) VALUE 'Y'.
004160         10  FILLER PIC X(26) VALUE 'DEPENDENCY'.
004170         10  FILLER PIC X(112) VALUE SPACES.
004180         10  FILLER.
004190             15  FILLER PIC X(23) VALUE 'ERROR/FAILED/MISSING/FA'.
004200             15  FILLER PIC X(23) VALUE 'ILURE/NOT FOUND'.
004210             15  FILLER PIC X(23) VALUE SPACES.
004220             15  FILLER PIC X(23) VALUE SPACES.
004230             15  FILLER PIC X(20) VALUE SPACES.
004240         10  FILLER PIC X(22) VALUE 'DEPENDENCY ERROR'.
004250     05  FILLER.
004260         10  FILLER PIC 9(02) VALUE 35.
004270         10  FILLER PIC 9(02) VALUE 2.
004280         10  FILLER PIC X(01) VALUE 'Y'.
004290         10  FILLER PIC X(26) VALUE 'PACKAGE'.
004300         10  FILLER PIC X(112) VALUE 'MODULE/LIBRARY'.
004310         10  FILLER PIC X(112) VALUE 'NOT FOUND/MISSING'.
004320         10  FILLER PIC X(22) VALUE 'LIBRARY MISSING'.
004330     05  FILLER.
004340         10  FILLER PIC 9(02) VALUE 36.
004350         10  FILLER PIC 9(02) VALUE 2.
004360         10  FILLER PIC X(01) VALUE 'Y'.
004370         10  FILLER PIC X(26) VALUE 'MAVEN'.
004380         10  FILLER PIC X(112) VALUE 'GRADLE/NPM/PIP/YARN'.
004390         10  FILLER PIC X(112) VALUE 'ERROR/FAILED/FAILURE'.
004400         10  FILLER PIC X(22) VALUE 'BUILD TOOL ERROR'.
004410     05  FILLER.
004420         10  FILLER PIC 9(02) VALUE 37.
004430         10  FILLER PIC 9(02) VALUE 2.
004440         10  FILLER PIC X(01) VALUE 'N'.
004450         10  FILLER PIC X(26) VALUE 'CANNOT RESOLVE DEPENDENCY'.
004460         10  FILLER PIC X(112) VALUE 'FAILED TO RESOLVE'.
004470         10  FILLER PIC X(112) VALUE SPACES.
004480         10  FILLER PIC X(22) VALUE 'CANNOT RESOLVE DEP'.
004490     05  FILLER.
004500         10  FILLER PIC 9(02) VALUE 38.
004510         10  FILLER PIC 9(02) VALUE 2.
004520         10  FILLER PIC X(01) VALUE 'N'.
004530         10  FILLER PIC X(26) VALUE 'VERSION CONFLICT'.
004540         10  FILLER.
004550             15  FILLER PIC X(23) VALUE 'DEPENDENCY CONFLICT/CON'.
004560             15  FILLER PIC X(23) VALUE 'FLICTING DEPENDENCIES'.
004570             15  FILLER PIC X(23) VALUE SPACES.
004580             15  FILLER PIC X(23) VALUE SPACES.
004590             15  FILLER PIC X(20) VALUE SPACES.
004600         10  FILLER PIC X(112) VALUE SPACES.
004610         10  FILLER PIC X(22) VALUE 'VERSION CONFLICT'.
004620     05  FILLER.
004630         10  FILLER PIC 9(02) VALUE 39.
004640         10  FILLER PIC 9(02) VALUE 6.
004650         10  FILLER PIC X(01) VALUE 'W'.
004660         10  FILLER PIC X(26) VALUE 'AUTHENTICATION'.
004670         10  FILLER PIC X(112) VALUE SPACES.
004680         10  FILLER.
004690             15  FILLER PIC X(23) VALUE 'FAILED/ERROR/DENIED/FAI'.
004700             15  FILLER PIC X(23) VALUE 'LURE'.
004710             15  FILLER PIC X(23) VALUE SPACES.
004720             15  FILLER PIC X(23) VALUE SPACES.
004730             15  FILLER PIC X(20) VALUE SPACES.
004740         10  FILLER PIC X(22) VALUE 'AUTH FAILED'.
004750     05  FILLER.
004760         10  FILLER PIC 9(02) VALUE 40.
004770         10  FILLER PIC 9(02) VALUE 6.
004780         10  FILLER PIC X(01) VALUE 'N'.
004790         10  FILLER PIC X(26) VALUE 'UNAUTHORIZED'.
004800         10  FILLER.
004810             15  FILLER PIC X(23) VALUE 'AUTH ERROR/AUTH FAILED/'.
004820             15  FILLER PIC X(23) VALUE 'AUTH FAILURE'.
004830             15  FILLER PIC X(23) VALUE SPACES.
004840             15  FILLER PIC X(23) VALUE SPACES.
004850             15  FILLER PIC X(20) VALUE SPACES.
004860         10  FILLER PIC X(112) VALUE SPACES.
004870         10  FILLER PIC X(22) VALUE 'UNAUTHORIZED'.
004880     05  FILLER.
004890         10  FILLER PIC 9(02) VALUE 41.
004900         10  FILLER PIC 9(02) VALUE 6.
004910         10  FILLER PIC X(01) VALUE 'W'.
004920         10  FILLER PIC X(26) VALUE 'INVALID'.
004930         10  FILLER PIC X(112) VALUE SPACES.
004940         10  FILLER.
004950             15  FILLER PIC X(23) VALUE 'CREDENTIALS/TOKEN/PASSW'.
004960             15  FILLER PIC X(23) VALUE 'ORD/API KEY'.
004970             15  FILLER PIC X(23) VALUE SPACES.
004980             15  FILLER PIC X(23) VALUE SPACES.
004990             15  FILLER PIC X(20) VALUE SPACES.
005000         10  FILLER PIC X(22) VALUE 'INVALID CREDENTIALS'.
005010     05  FILLER.
005020         10  FILLER PIC 9(02) VALUE 42.
005030         10  FILLER PIC 9(02) VALUE 6.
005040         10  FILLER PIC X(01) VALUE 'N'.
005050         10  FILLER PIC X(26) VALUE 'SESSION EXPIRED'.
005060         10  FILLER.
005070             15  FILLER PIC X(23) VALUE 'TOKEN EXPIRED/TOKEN INV'.
005080             15  FILLER PIC X(23) VALUE 'ALID/TOKEN MISSING'.
005090             15  FILLER PIC X(23) VALUE SPACES.
005100             15  FILLER PIC X(23) VALUE SPACES.
005110             15  FILLER PIC X(20) VALUE SPACES.
005120         10  FILLER PIC X(112) VALUE SPACES.
005130         10  FILLER PIC X(22) VALUE 'TOKEN EXPIRED'.
005140     05  FILLER.
005150         10  FILLER PIC 9(02) VALUE 43.
005160         10  FILLER PIC 9(02) VALUE 7.
005170         10  FILLER PIC X(01) VALUE 'W'.
005180         10  FILLER PIC X(26) VALUE 'PERMISSION'.
005190         10  FILLER PIC X(112) VALUE SPACES.
005200         10  FILLER PIC X(112) VALUE 'DENIED/ERROR/FAILED'.
005210         10  FILLER PIC X(22) VALUE 'PERMISSION DENIED'.
005220     05  FILLER.
005230         10  FILLER PIC 9(02) VALUE 44.
005240         10  FILLER PIC 9(02) VALUE 7.
005250         10  FILLER PIC X(01) VALUE 'W'.
005260         10  FILLER PIC X(26) VALUE 'ACCESS'.
005270         10  FILLER PIC X(112) VALUE SPACES.
005280         10  FILLER PIC X(112) VALUE 'DENIED/FORBIDDEN/REFUSED'.
005290         10  FILLER PIC X(22) VALUE 'ACCESS DENIED'.
005300     05  FILLER.
005310         10  FILLER PIC 9(02) VALUE 45.
005320         10  FILLER PIC 9(02) VALUE 7.
005330         10  FILLER PIC X(01) VALUE 'W'.
005340         10  FILLER PIC X(26) VALUE 'CANNOT'.
005350         10  FILLER PIC X(112) VALUE 'COULD NOT/UNABLE TO'.
005360         10  FILLER.
005370             15  FILLER PIC X(23) VALUE 'WRITE/CREATE/DELETE/MOD'.
005380             15  FILLER PIC X(23) VALUE 'IFY/ACCESS'.
005390             15  FILLER PIC X(23) VALUE SPACES.
005400             15  FILLER PIC X(23) VALUE SPACES.
005410             15  FILLER PIC X(20) VALUE SPACES.
005420         10  FILLER PIC X(22) VALUE 'CANNOT WRITE'.
005430     05  FILLER.
005440         10  FILLER PIC 9(02) VALUE 46.
005450         10  FILLER PIC 9(02) VALUE 7.
005460         10  FILLER PIC X(01) VALUE 'N'.
005470         10  FILLER PIC X(26) VALUE 'INSUFFICIENT PERMISSIONS'.
005480         10  FILLER PIC X(112) VALUE 'READ ONLY/WRITE PROTECTED'.
005490         10  FILLER PIC X(112) VALUE SPACES.
005500         10  FILLER PIC X(22) VALUE 'INSUFFICIENT PERMS'.
005510     05  FILLER.
005520         10  FILLER PIC 9(02) VALUE 47.
005530         10  FILLER PIC 9(02) VALUE 11.
005540         10  FILLER PIC X(01) VALUE 'N'.
005550         10  FILLER PIC X(26) VALUE 'OUT OF MEMORY'.
005560         10  FILLER.
005570             15  FILLER PIC X(23) VALUE 'OOM/MEMORY EXHAUSTED/ME'.
005580             15  FILLER PIC X(23) VALUE 'MORY ERROR/MEMORY LIMIT'.
005590             15  FILLER PIC X(23) VALUE SPACES.
005600             15  FILLER PIC X(23) VALUE SPACES.
005610             15  FILLER PIC X(20) VALUE SPACES.
005620         10  FILLER PIC X(112) VALUE SPACES.
005630         10  FILLER PIC X(22) VALUE 'OUT OF MEMORY'.
005640     05  FILLER.
005650         10  FILLER PIC 9(02) VALUE 48.
005660         10  FILLER PIC 9(02) VALUE 11.
005670         10  FILLER PIC X(01) VALUE 'N'.
005680         10  FILLER PIC X(26) VALUE 'NO SPACE LEFT'.
005690         10  FILLER.
005700             15  FILLER PIC X(23) VALUE 'DISK FULL/DISK QUOTA/DI'.
005710             15  FILLER PIC X(23) VALUE 'SK SPACE'.
005720             15  FILLER PIC X(23) VALUE SPACES.
005730             15  FILLER PIC X(23) VALUE SPACES.
005740             15  FILLER PIC X(20) VALUE SPACES.
005750         10  FILLER PIC X(112) VALUE SPACES.
005760         10  FILLER PIC X(22) VALUE 'DISK FULL'.
005770     05  FILLER.
005780         10  FILLER PIC 9(02) VALUE 49.
005790         10  FILLER PIC 9(02) VALUE 11.
005800         10  FILLER PIC X(01) VALUE 'W'.
005810         10  FILLER PIC X(26) VALUE 'RESOURCE'.
005820         10  FILLER PIC X(112) VALUE SPACES.
005830         10  FILLER.
005840             15  FILLER PIC X(23) VALUE 'EXHAUSTED/LIMIT/QUOTA/E'.
005850             15  FILLER PIC X(23) VALUE 'RROR'.
005860             15  FILLER PIC X(23) VALUE SPACES.
005870             15  FILLER PIC X(23) VALUE SPACES.
005880             15  FILLER PIC X(20) VALUE SPACES.
005890         10  FILLER PIC X(22) VALUE 'RESOURCE EXHAUSTED'.
005900     05  FILLER.
005910         10  FILLER PIC 9(02) VALUE 50.
005920         10  FILLER PIC 9(02) VALUE 11.
005930         10  FILLER PIC X(01) VALUE 'N'.
005940         10  FILLER PIC X(26) VALUE 'CANNOT ALLOCATE'.
005950         10  FILLER.
005960             15  FILLER PIC X(23) VALUE 'ALLOCATION FAILED/QUOTA'.
005970             15  FILLER PIC X(23) VALUE ' EXCEEDED'.
005980             15  FILLER PIC X(23) VALUE SPACES.
005990             15  FILLER PIC X(23) VALUE SPACES.
006000             15  FILLER PIC X(20) VALUE SPACES.
006010         10  FILLER PIC X(112) VALUE SPACES.
006020         10  FILLER PIC X(22) VALUE 'ALLOCATION FAILED'.
006030     05  FILLER.
006040         10  FILLER PIC 9(02) VALUE 51.
006050         10  FILLER PIC 9(02) VALUE 5.
006060         10  FILLER PIC X(01) VALUE 'Y'.
006070         10  FILLER PIC X(26) VALUE 'LINT'.
006080         10  FILLER PIC X(112) VALUE SPACES.
006090         10  FILLER.
006100             15  FILLER PIC X(23) VALUE 'ERROR/FAILED/WARNING/FA'.
006110             15  FILLER PIC X(23) VALUE 'ILURE'.
006120             15  FILLER PIC X(23) VALUE SPACES.
006130             15  FILLER PIC X(23) VALUE SPACES.
006140             15  FILLER PIC X(20) VALUE SPACES.
006150         10  FILLER PIC X(22) VALUE 'LINT ERROR'.
006160     05  FILLER.
006170         10  FILLER PIC 9(02) VALUE 52.
006180         10  FILLER PIC 9(02) VALUE 5.
006190         10  FILLER PIC X(01) VALUE 'N'.
006200         10  FILLER PIC X(26) VALUE 'LINTING FAILED'.
006210         10  FILLER.
006220             15  FILLER PIC X(23) VALUE 'CODE STYLE ERROR/LINTIN'.
006230             15  FILLER PIC X(23) VALUE 'G ERROR'.
006240             15  FILLER PIC X(23) VALUE SPACES.
006250             15  FILLER PIC X(23) VALUE SPACES.
006260             15  FILLER PIC X(20) VALUE SPACES.
006270         10  FILLER PIC X(112) VALUE SPACES.
006280         10  FILLER PIC X(22) VALUE 'LINTING FAILED'.
006290     05  FILLER.
006300         10  FILLER PIC 9(02) VALUE 53.
006310         10  FILLER PIC 9(02) VALUE 4.
006320         10  FILLER PIC X(01) VALUE 'Y'.
006330         10  FILLER PIC X(26) VALUE 'JAVA.LANG.'.
006340         10  FILLER PIC X(112) VALUE SPACES.
006350         10  FILLER PIC X(112) VALUE 'EXCEPTION'.
006360         10  FILLER PIC X(22) VALUE 'QUALIFIED EXCEPTION'.
006370     05  FILLER.
006380         10  FILLER PIC 9(02) VALUE 54.
006390         10  FILLER PIC 9(02) VALUE 4.
006400         10  FILLER PIC X(01) VALUE 'S'.
006410         10  FILLER PIC X(26) VALUE 'NULLPOINTEREXCEPTION'.
006420         10  FILLER.
006430             15  FILLER PIC X(23) VALUE 'ILLEGALSTATEEXCEPTION/I'.
006440             15  FILLER PIC X(23) VALUE 'LLEGALARGUMENTEXCEPTION'.
006450             15  FILLER PIC X(23) VALUE '/CLASSNOTFOUNDEXCEPTION'.
006460             15  FILLER PIC X(23) VALUE '/RUNTIMEEXCEPTION/INDEX'.
006470             15  FILLER PIC X(20) VALUE 'OUTOFBOUNDSEXCEPTION'.
006480         10  FILLER PIC X(112) VALUE SPACES.
006490         10  FILLER PIC X(22) VALUE 'RUNTIME EXCEPTION'.
006500     05  FILLER.
006510         10  FILLER PIC 9(02) VALUE 55.
006520         10  FILLER PIC 9(02) VALUE 4.
006530         10  FILLER PIC X(01) VALUE 'S'.
006540         10  FILLER PIC X(26) VALUE 'JAVA.SQL.'.
006550         10  FILLER PIC X(112) VALUE 'JAVA.IO./JAVA.UTIL.'.
006560         10  FILLER PIC X(112) VALUE SPACES.
006570         10  FILLER PIC X(22) VALUE 'QUALIFIED EXCEPTION'.
006580     05  FILLER.
006590         10  FILLER PIC 9(02) VALUE 56.
006600         10  FILLER PIC 9(02) VALUE 4.
006610         10  FILLER PIC X(01) VALUE 'S'.
006620         10  FILLER PIC X(26) VALUE 'VALUEERROR'.
006630         10  FILLER.
006640             15  FILLER PIC X(23) VALUE 'TYPEERROR/KEYERROR/ATTR'.
006650             15  FILLER PIC X(23) VALUE 'IBUTEERROR/INDEXERROR/N'.
006660             15  FILLER PIC X(23) VALUE 'AMEERROR/RUNTIMEERROR/I'.
006670             15  FILLER PIC X(23) VALUE 'OERROR/OSERROR'.
006680             15  FILLER PIC X(20) VALUE SPACES.
006690         10  FILLER PIC X(112) VALUE SPACES.
006700         10  FILLER PIC X(22) VALUE 'PYTHON ERROR'.
006710     05  FILLER.
006720         10  FILLER PIC 9(02) VALUE 57.
006730         10  FILLER PIC 9(02) VALUE 4.
006740         10  FILLER PIC X(01) VALUE 'Y'.
006750         10  FILLER PIC X(26) VALUE 'PYTHON'.
006760         10  FILLER PIC X(112) VALUE SPACES.
006770         10  FILLER.
006780             15  FILLER PIC X(23) VALUE 'ATTRIBUTEERROR/VALUEERR'.
006790             15  FILLER PIC X(23) VALUE 'OR/TYPEERROR/KEYERROR/I'.
006800             15  FILLER PIC X(23) VALUE 'NDEXERROR/NAMEERROR'.
006810             15  FILLER PIC X(23) VALUE SPACES.
006820             15  FILLER PIC X(20) VALUE SPACES.
006830         10  FILLER PIC X(22) VALUE 'PYTHON ERROR'.
006840     05  FILLER.
006850         10  FILLER PIC 9(02) VALUE 58.
006860         10  FILLER PIC 9(02) VALUE 4.
006870         10  FILLER PIC X(01) VALUE 'Y'.
006880         10  FILLER PIC X(26) VALUE 'UNHANDLED'.
006890         10  FILLER PIC X(112) VALUE 'UNEXPECTED/UNCAUGHT'.
006900         10  FILLER PIC X(112) VALUE 'EXCEPTION'.
006910         10  FILLER PIC X(22) VALUE 'UNHANDLED EXCEPTION'.
006920     05  FILLER.
006930         10  FILLER PIC 9(02) VALUE 59.
006940         10  FILLER PIC 9(02) VALUE 4.
006950         10  FILLER PIC X(01) VALUE 'W'.
006960         10  FILLER PIC X(26) VALUE 'EXCEPTION'.
006970         10  FILLER PIC X(112) VALUE SPACES.
006980         10  FILLER PIC X(112) VALUE 'OCCURRED/THROWN/RAISED'.
006990         10  FILLER PIC X(22) VALUE 'EXCEPTION OCCURRED'.
007000*
007010 01  CI-RULE-TABLE REDEFINES CI-RULE-LOAD-AREA.
007020     05  CI-RULE-ENTRY OCCURS 59 TIMES
007030                      INDEXED BY CI-TAB-IDX.
007040         10  CI-RULE-NUM        PIC 9(02).
007050         10  CI-RULE-CAT-IDX    PIC 9(02).
007060         10  CI-RULE-GAP-MODE   PIC X(01).
007070         10  CI-RULE-KEY1       PIC X(26).
007080         10  CI-RULE-KEY1-ALTS  PIC X(112).
007090         10  CI-RULE-KEY2-ALTS  PIC X(112).
007100         10  CI-RULE-DESC       PIC X(22).
