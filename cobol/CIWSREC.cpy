000100*
000110******************************************************************
000120*                                                                *
000130*    C I W S R E C   -   R E D R U N   W O R K I N G   S T O R A *
000140*                                                                *
000150******************************************************************
000160*A    ABSTRACT..                                                 *
000170*     COMMON WORKING-STORAGE FOR THE REDRUN CI FAILURE ANALYSIS  *
000180*     FAMILY OF PROGRAMS.  HOLDS THE NORMALIZED LOG RECORD, THE  *
000190*     EXTRACTION STATISTICS, THE SLIDING CONTEXT WINDOW, THE TABL*
000200*     OF CLASSIFIED ERRORS AND THE CATEGORY BREAKDOWN TABLE USED *
000210*     THE FAILURE SUMMARY.  COPIED INTO CIFAILAN ONLY.           *
000220*                                                                *
000230*     MODIFIER  |   DATE   |  DESCRIPTION OF CHANGE              *
000240*------------------------------------------------------------    *
000250*     ROKONKWO  | 06/19/85 | ORIGINAL COPYBOOK.                   CI0001  
000260*     ROKONKWO  | 11/12/86 | ADDED CONTEXT WINDOW FOR RULES       CI0004  
000270*               |          | CONFIDENCE SCORING.                  CI0004  
000280*     DFARRELY  | 02/27/91 | RAISED CI-MAX-ERRORS TO 2000.        CI0011  
000290*     DFARRELY  | 01/06/99 | Y2K - NO 2-DIGIT YEARS HERE.         CI0019
000295*     MPATEL    | 04/02/03 | RAISED CI-MAX-STACK-INDICATORS TO    CI0032
000296*               |          | 13 (WAS 8) - SEE CIRULTAB.           CI0032
000297*     MPATEL    | 04/02/03 | ADDED CI-LINE-NUM-WORK-AREA FOR THE  CI0033
000298*               |          | DETAIL LINE-NUMBER LEFT-JUSTIFY      CI0033
000299*               |          | SHIFT IN CIFAILAN.                   CI0033
000300*                                                                *
000310******************************************************************
000320*
000330******************************************************************
000340*                        PROGRAM SWITCHES                        *
000350******************************************************************
000360*
000370 01  CI-SWITCHES.
000380     05  CI-EOF-SWITCH              PIC X(01) VALUE 'N'.
000390         88  CI-END-OF-LOG                     VALUE 'Y'.
000400     05  CI-SUMMARY-ONLY-SWITCH     PIC X(01) VALUE 'N'.
000410         88  CI-SUMMARY-ONLY-MODE              VALUE 'Y'.
000420     05  CI-NORMALIZE-MATCH-SWITCH  PIC X(01) VALUE 'N'.
000430         88  CI-FORMAT-MATCHED                 VALUE 'Y'.
000440     05  CI-EXTRACT-KEEP-SWITCH     PIC X(01) VALUE 'N'.
000450         88  CI-RECORD-KEPT                    VALUE 'Y'.
000460     05  CI-RULE-HIT-SWITCH         PIC X(01) VALUE 'N'.
000470         88  CI-RULE-MATCHED                   VALUE 'Y'.
000480     05  CI-WORD-FOUND-SWITCH       PIC X(01) VALUE 'N'.
000490         88  CI-WORD-WAS-FOUND                 VALUE 'Y'.
000500     05  FILLER                     PIC X(10) VALUE SPACES.
000510*
000520******************************************************************
000530*                    COUNTERS AND SUBSCRIPTS                     *
000540******************************************************************
000550*
000560 01  CI-WORK-COUNTERS.
000570     05  CI-LINE-NUMBER             PIC 9(06) COMP-3 VALUE ZERO.
000580     05  CI-ERROR-COUNT             PIC 9(06) COMP-3 VALUE ZERO.
000590     05  CI-WINDOW-COUNT            PIC 9(02) COMP   VALUE ZERO.
000600     05  CI-WINDOW-NEXT-SLOT        PIC 9(02) COMP   VALUE 1.
000610     05  CI-RULE-SUB                PIC 9(02) COMP   VALUE ZERO.
000620     05  CI-STACK-SUB               PIC 9(02) COMP   VALUE ZERO.
000630     05  CI-WORD-SUB                PIC 9(02) COMP   VALUE ZERO.
000640     05  CI-ALT-SUB                 PIC 9(02) COMP   VALUE ZERO.
000650     05  CI-WIN-SUB                 PIC 9(02) COMP   VALUE ZERO.
000660     05  CI-CAT-SUB                 PIC 9(02) COMP   VALUE ZERO.
000670     05  CI-SORT-SUB-A              PIC 9(02) COMP   VALUE ZERO.
000680     05  CI-SORT-SUB-B              PIC 9(02) COMP   VALUE ZERO.
000690     05  CI-SCAN-POS                PIC 9(04) COMP   VALUE ZERO.
000700     05  CI-SCAN-LIMIT              PIC 9(04) COMP   VALUE ZERO.
000710     05  CI-MSG-LENGTH              PIC 9(04) COMP   VALUE ZERO.
000720     05  CI-PHRASE-LENGTH           PIC 9(04) COMP   VALUE ZERO.
000730     05  CI-CONTEXT-HIT-COUNT       PIC 9(02) COMP   VALUE ZERO.
000740     05  FILLER                     PIC X(12) VALUE SPACES.
000750*
000760 01  CI-CONSTANTS.
000770     05  CI-MAX-ERRORS              PIC 9(04) COMP   VALUE 2000.
000780     05  CI-MAX-WINDOW              PIC 9(02) COMP   VALUE 10.
000790     05  CI-MAX-RULES               PIC 9(02) COMP   VALUE 59.
000800     05  CI-MAX-STACK-INDICATORS    PIC 9(02) COMP   VALUE 13.
000810     05  CI-MAX-CATEGORIES          PIC 9(02) COMP   VALUE 12.
000820     05  FILLER                     PIC X(10) VALUE SPACES.
000821*
000822******************************************************************
000823*     LINE-NUMBER LEFT-JUSTIFY WORK AREA (DETAIL REPORT LINE)    *
000824*     CI0033 - SHIFTS THE ZERO-SUPPRESSED LINE NUMBER OFF THE    *
000825*     RIGHT MARGIN SO IT PRINTS LEFT-JUSTIFIED LIKE THE LEVEL    *
000826*     AND CATEGORY FIELDS ON THE SAME DETAIL LINE.               *
000827******************************************************************
000828*
000829 01  CI-LINE-NUM-WORK-AREA.
000830     05  CI-LNUM-EDIT               PIC ZZZ9.
000831     05  CI-LNUM-LEAD-CT            PIC 9(02) COMP   VALUE ZERO.
000832     05  CI-LNUM-KEEP-LEN           PIC 9(02) COMP   VALUE ZERO.
000833     05  FILLER                     PIC X(10) VALUE SPACES.
000834*
000840******************************************************************
000850*          EXTRACTION STATISTICS RECORD  (EXTRACTOR COUNTERS)    *
000860******************************************************************
000870*
000880 01  CI-EXTRACT-STATS.
000890     05  CI-STAT-TOTAL-LINES        PIC 9(06) VALUE ZERO.
000900     05  CI-STAT-EXTRACTED-COUNT    PIC 9(06) VALUE ZERO.
000910     05  CI-STAT-NOISE-COUNT        PIC 9(06) VALUE ZERO.
000920     05  FILLER                     PIC X(18) VALUE SPACES.
000930*
000940******************************************************************
000950*          NORMALIZED LOG RECORD  (NORMALIZER OUTPUT)            *
000960******************************************************************
000970*
000980 01  CI-NORM-RECORD.
000990     05  CI-NORM-TIMESTAMP          PIC X(26).
001000     05  CI-NORM-LEVEL              PIC X(10).
001010         88  CI-LEVEL-SEV-ERROR             VALUE 'ERROR     '.
001020         88  CI-LEVEL-SEV-FATAL             VALUE 'FATAL     '.
001030         88  CI-LEVEL-SEV-CRITICAL          VALUE 'CRITICAL  '.
001040         88  CI-LEVEL-UNPARSED              VALUE 'UNPARSED  '.
001050     05  CI-NORM-MESSAGE            PIC X(200).
001060     05  CI-NORM-LINE-NUMBER        PIC 9(06).
001070     05  FILLER                     PIC X(14) VALUE SPACES.
001080*
001090******************************************************************
001100*     SLIDING CONTEXT WINDOW  (CLASSIFIER, LAST 10 ERRORS SEEN) *
001110******************************************************************
001120*
001130 01  CI-CONTEXT-WINDOW.
001140     05  CI-WINDOW-ENTRY OCCURS 10 TIMES
001150                          INDEXED BY CI-WIN-IDX.
001160         10  CI-WIN-LEVEL           PIC X(10).
001170         10  CI-WIN-MESSAGE         PIC X(200).
001180         10  FILLER                 PIC X(10) VALUE SPACES.
001190*
001200 01  CI-CONTEXT-WINDOW-R REDEFINES CI-CONTEXT-WINDOW.
001210     05  CI-WIN-ENTRY-WHOLE OCCURS 10 TIMES PIC X(220).
001220*
001230******************************************************************
001240*     CLASSIFIED ERROR TABLE  (ONE ENTRY PER KEPT FAILURE)       *
001250******************************************************************
001260*
001270 01  CI-ERROR-TABLE.
001280     05  CI-ERROR-ENTRY OCCURS 2000 TIMES
001290                         INDEXED BY CI-ERR-IDX.
001300         10  CI-ERR-CATEGORY        PIC X(25).
001310         10  CI-ERR-LINE-NUMBER     PIC 9(06).
001320         10  CI-ERR-MESSAGE         PIC X(200).
001330         10  CI-ERR-LEVEL           PIC X(10).
001340         10  CI-ERR-CONFIDENCE      PIC 9V99.
001350         10  CI-ERR-MATCHED-PATTERN PIC X(40).
001360         10  FILLER                 PIC X(06) VALUE SPACES.
001370*
001380******************************************************************
001390*          CATEGORY NAME TABLE  (THE 12 RECOGNIZED CATEGORIES)   *
001400*          POPULATED BY VALUE AND OVERLAID, SHOP STANDARD WAY    *
001410*          OF LOADING A CONSTANT TABLE (SEE CKESDTB1 CONVENTION).*
001420******************************************************************
001430*
001440 01  CI-CATEGORY-LOAD-AREA.
001450     05  FILLER PIC X(25) VALUE 'Test Failure'.
001460     05  FILLER PIC X(25) VALUE 'Dependency Error'.
001470     05  FILLER PIC X(25) VALUE 'Infrastructure Timeout'.
001480     05  FILLER PIC X(25) VALUE 'Build Error'.
001490     05  FILLER PIC X(25) VALUE 'Lint Error'.
001500     05  FILLER PIC X(25) VALUE 'Authentication Error'.
001510     05  FILLER PIC X(25) VALUE 'Permission Error'.
001520     05  FILLER PIC X(25) VALUE 'Network Error'.
001530     05  FILLER PIC X(25) VALUE 'Configuration Error'.
001540     05  FILLER PIC X(25) VALUE 'Database Error'.
001550     05  FILLER PIC X(25) VALUE 'Resource Error'.
001560     05  FILLER PIC X(25) VALUE 'Other'.
001570*
001580 01  CI-CATEGORY-NAME-TABLE REDEFINES CI-CATEGORY-LOAD-AREA.
001590     05  CI-CAT-NAME-ENTRY OCCURS 12 TIMES PIC X(25).
001600*
001610******************************************************************
001620*     CATEGORY BREAKDOWN TABLE  (COUNTS FOR THE SUMMARY BLOCK)   *
001630******************************************************************
001640*
001650 01  CI-CATEGORY-TABLE.
001660     05  CI-CAT-ENTRY OCCURS 12 TIMES
001670                       INDEXED BY CI-CAT-IDX.
001680         10  CI-CAT-NAME            PIC X(25).
001690         10  CI-CAT-COUNT           PIC 9(06) COMP-3 VALUE ZERO.
001700         10  FILLER                 PIC X(04) VALUE SPACES.
001710*
001720******************************************************************
001730*          PERCENT / ROUNDING WORK AREA FOR CONFIDENCE           *
001740******************************************************************
001750*
001760 01  CI-PERCENT-WORK-AREA.
001770     05  CI-PCT-RAW            PIC S9(03)V99 COMP-3 VALUE ZERO.
001780     05  CI-PCT-BASE           PIC S9(03)V99 COMP-3 VALUE ZERO.
001790     05  CI-PCT-LEVEL-BOOST    PIC S9(03)V99 COMP-3 VALUE ZERO.
001800     05  CI-PCT-CONTEXT-BOOST  PIC S9(03)V99 COMP-3 VALUE ZERO.
001810     05  CI-PCT-DISPLAY-PIC REDEFINES CI-PCT-RAW
001820                                    PIC S9(03)V99.
001830     05  FILLER                     PIC X(05) VALUE SPACES.
001840*
001850******************************************************************
001860*     MESSAGE WORK AREA - UPPER-CASED, SPACE-PADDED, TOKENIZED   *
001870******************************************************************
001880*
001890 01  CI-MESSAGE-WORK-AREA.
001900     05  CI-PADDED-MSG              PIC X(210) VALUE SPACES.
001910     05  FILLER                     PIC X(10) VALUE SPACES.
001920*
001930 01  CI-WORD-TABLE-AREA.
001940     05  CI-MSG-WORD OCCURS 40 TIMES
001950                      INDEXED BY CI-MSG-WORD-IDX
001960                      PIC X(24).
001970     05  CI-MSG-WORD-TOTAL          PIC 9(02) COMP VALUE ZERO.
