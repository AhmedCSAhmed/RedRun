000100*
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CIFAILAN.
000400 AUTHOR.        R OKONKWO.
000500 INSTALLATION.  DATA CENTER - BATCH PRODUCTION.
000600 DATE-WRITTEN.  06/19/85.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900******************************************************************
001000*                                                                *
001100*    C I F A I L A N   -   R E D R U N   C I   F A I L U R E    *
001200*                        A N A L Y S I S                        *
001300*                                                                *
001400******************************************************************
001500*A    ABSTRACT..                                                 *
001600*  READS A CI BUILD LOG (ONE RAW TEXT LINE PER RECORD), PARSES   *
001700*  EACH LINE AGAINST FIVE KNOWN LOG FORMATS, KEEPS ONLY THE      *
001800*  LINES THAT ARE ERRORS (BY SEVERITY OR BY STACK TRACE SHAPE),  *
001900*  CLASSIFIES EACH KEPT ERROR INTO ONE OF TWELVE CATEGORIES BY   *
002000*  AN ORDERED KEYWORD RULE TABLE WITH A CONFIDENCE SCORE, AND    *
002100*  PRINTS A FAILURE SUMMARY FOLLOWED BY A DETAILED ERROR LISTING.*
002200*  UPSI-0 ON SUPPRESSES THE DETAIL LISTING (SUMMARY ONLY RUN).   *
002300*                                                                *
002400*J    JCL..                                                      *
002500*                                                                *
002600* //CIFAILAN EXEC PGM=CIFAILAN                                   *
002700* //SYSIN    DD DSN=T54.T9511F.CIFAILAN.BUILDLOG,DISP=SHR        *
002800* //RPTOUT   DD SYSOUT=*                                         *
002900* //SYSOUT   DD SYSOUT=*                                         *
003000* //*                                                            *
003100*                                                                *
003200*P    ENTRY PARAMETERS..                                         *
003300*     NONE.  SUMMARY-ONLY MODE IS SET BY JCL UPSI, NOT A         *
003400*     PASSED PARAMETER - SEE SPECIAL-NAMES.                      *
003500*                                                                *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003700*     MISSING OR UNREADABLE SYSIN FILE - ABENDS WITH A           *
003800*     DISPLAYED MESSAGE, NO DUMP REQUESTED.                      *
003900*                                                                *
004000*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
004100*     NONE.  ALL LOGIC IS INLINE - THERE IS NO VSAM OR DMSII     *
004200*     ACCESS IN THIS RUN, SO THE USUAL CK-LIBRARY IS NOT NEEDED. *
004300*                                                                *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004500*     CI-RULE-TABLE, CI-STACK-IND-TABLE  (COPY CIRULTAB)         *
004600*     CI-CATEGORY-NAME-TABLE             (COPY CIWSREC)          *
004700*                                                                *
004800*     MODIFIER  |   DATE   |  DESCRIPTION OF CHANGE              *
004900*------------------------------------------------------------    *
005000*     ROKONKWO  | 06/19/85 | ORIGINAL PROGRAM - 6 RULES,          CI0001  
005100*               |          | NO CONTEXT WINDOW.                   CI0001  
005200*     ROKONKWO  | 11/12/86 | ADDED SLIDING CONTEXT WINDOW AND     CI0004  
005300*               |          | CONTEXT-BASED FALLBACK RULE.         CI0004  
005400*     DFARRELY  | 02/27/91 | RAISED MAX ERRORS TO 2000, ADDED     CI0011  
005500*               |          | SUMMARY-ONLY UPSI SWITCH.            CI0011  
005600*     DFARRELY  | 04/03/93 | EXPANDED RULE TABLE TO 59 RULES.     CI0014  
005700*     DFARRELY  | 01/06/99 | Y2K - NO 2-DIGIT YEARS HERE.         CI0019  
005800*     MPATEL    | 08/30/01 | ADDED JAVA/PYTHON EXCEPTION NAME     CI0024  
005900*               |          | RULES AND REQUEST #4471 FIX FOR      CI0024  
006000*               |          | TRUNCATED DETAIL MESSAGES.           CI0024  
006010*     MPATEL    | 03/14/03 | AUDIT FOUND SEVERAL RULE-TABLE       CI0031  
006020*               |          | ALT-WORD LISTS TOO SHORT FOR THE     CI0031  
006030*               |          | KEYWORDS THEY WERE SUPPOSED TO       CI0031  
006040*               |          | COVER.  RAISED CI-ALT-WORD TO 10     CI0031  
006050*               |          | SLOTS (WAS 6) SO A SINGLE RULE CAN   CI0031  
006060*               |          | CARRY A LONGER KEYWORD LIST - SEE    CI0031  
006070*               |          | CIRULTAB FOR THE WIDENED TABLE.      CI0031
006080*     MPATEL    | 04/02/03 | STACK-TRACE TABLE WAS ONLY 8 SLOTS   CI0032
006085*               |          | AND MISSED JAVA.LANG/JAVA.SQL ETC.   CI0032
006090*               |          | QUALIFIED EXCEPTION LINES AND THE    CI0032
006091*               |          | .KT/.SCALA/.GROOVY FRAME EXTENSIONS. CI0032
006092*               |          | WIDENED CI-STACK-IND TO 13 - SEE     CI0032
006093*               |          | CIRULTAB.                            CI0032
006094*     MPATEL    | 04/02/03 | DET-LINE-NUM PRINTED RIGHT-JUST      CI0033
006095*               |          | (ZZZ9 EDIT). ADDED 3315-LEFT-JUST-   CI0033
006096*               |          | LINE-NUM TO SHIFT THE DIGITS LEFT    CI0033
006097*               |          | SO IT MATCHES THE LEVEL/CATEGORY     CI0033
006098*               |          | FIELDS ON THE SAME DETAIL LINE.      CI0033
006099*     MPATEL    | 04/09/03 | SUMMARY/DETAIL HEADINGS WERE CLOSED  CI0034
006101*               |          | WITH THE DASH RULE, NOT THE EQUALS   CI0034
006102*               |          | RULE.  CHANGED THE LINE AFTER        CI0034
006103*               |          | CI-SUMMARY-HEADING AND CI-DETAIL-    CI0034
006104*               |          | HEADING TO WRITE CI-RULE-LINE.       CI0034
006105*                                                                *
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-3090.
006600 OBJECT-COMPUTER. IBM-3090.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM
006900     UPSI-0 ON STATUS IS CI-SUMMARY-ONLY-MODE-ON
007000     UPSI-0 OFF STATUS IS CI-SUMMARY-ONLY-MODE-OFF
007100     CLASS CI-ALPHA-CLASS IS 'A' THRU 'Z'.
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CI-LOG-FILE ASSIGN TO SYSIN
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-CILOG-FILE-STATUS.
007700     SELECT REPORT-FILE ASSIGN TO RPTOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-RPTOUT-FILE-STATUS.
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  CI-LOG-FILE
008300     RECORDING MODE IS F.
008400 01  CI-LOG-REC                  PIC X(256).
008500 FD  REPORT-FILE
008600     RECORDING MODE IS F.
008700 01  REPORT-REC                  PIC X(80).
008800*
008900 WORKING-STORAGE SECTION.
009000*
009100******************************************************************
009200*                  FILE STATUS FIELDS                            *
009300******************************************************************
009400*
009500 01  WS-FILE-STATUS-FIELDS.
009600     05  WS-CILOG-FILE-STATUS       PIC X(02) VALUE SPACES.
009700     05  WS-RPTOUT-FILE-STATUS      PIC X(02) VALUE SPACES.
009800     05  FILLER                     PIC X(16) VALUE SPACES.
009900*
010000     COPY CIWSREC.
010100     COPY CIRULTAB.
010200     COPY CIRPTLIN.
010300*
010400******************************************************************
010500*          NORMALIZER SCAN WORK AREA                             *
010600******************************************************************
010700*
010800 01  CI-ENGINE-WORK-AREA.
010900     05  CI-RAW-LINE                PIC X(256) VALUE SPACES.
011000     05  CI-WORK-LEVEL              PIC X(10)  VALUE SPACES.
011100     05  CI-WORK-TIMESTAMP          PIC X(26)  VALUE SPACES.
011200     05  CI-BRACKET-L-POS           PIC 9(04) COMP VALUE ZERO.
011300     05  CI-BRACKET-R-POS           PIC 9(04) COMP VALUE ZERO.
011400     05  CI-COLON-POS               PIC 9(04) COMP VALUE ZERO.
011500     05  CI-SPACE-POS               PIC 9(04) COMP VALUE ZERO.
011600     05  CI-TS-LEN                  PIC 9(02) COMP VALUE ZERO.
011700     05  FILLER                     PIC X(10) VALUE SPACES.
011800*
011900******************************************************************
012000*          ALTERNATE-PHRASE WORK TABLE  (UNSTRING TARGET)        *
012100******************************************************************
012200*
012300 01  CI-ALT-WORK-AREA.
012400     05  CI-ALT-WORD OCCURS 10 TIMES
012500                      INDEXED BY CI-ALTW-IDX
012600                      PIC X(30).
012700     05  CI-ALT-WORD-COUNT          PIC 9(02) COMP VALUE ZERO.
012710     05  FILLER                     PIC X(08) VALUE SPACES.
012800*
012900******************************************************************
013000*          SUBSTRING / PHRASE SCAN WORK AREA                     *
013100******************************************************************
013200*
013300 01  CI-SCAN-WORK-AREA.
013400     05  CI-SCAN-TARGET             PIC X(260) VALUE SPACES.
013500     05  CI-SCAN-TARGET-LEN         PIC 9(04) COMP VALUE ZERO.
013600     05  CI-SCAN-PHRASE             PIC X(32) VALUE SPACES.
013700     05  CI-SCAN-PHRASE-LEN         PIC 9(04) COMP VALUE ZERO.
013800     05  CI-SCAN-CHAR               PIC X(01) VALUE SPACE.
013900     05  CI-SCAN-FOUND-SWITCH       PIC X(01) VALUE 'N'.
014000         88  CI-SCAN-FOUND                     VALUE 'Y'.
014100     05  CI-SCAN-START-POS          PIC 9(04) COMP VALUE ZERO.
014200     05  FILLER                     PIC X(08) VALUE SPACES.
014300*
014400******************************************************************
014500*          CLASSIFIER WORK AREA  (RULE-TABLE WALK/CONFIDENCE)    *
014600******************************************************************
014700*
014800 01  CI-CLASSIFY-WORK-AREA.
014900     05  CI-MATCH-CAT-IDX           PIC 9(02) COMP VALUE ZERO.
015000     05  CI-MATCHED-PATTERN         PIC X(40) VALUE SPACES.
015100     05  CI-FALLBACK-FOUND-SWITCH   PIC X(01) VALUE 'N'.
015200         88  CI-FALLBACK-FOUND                 VALUE 'Y'.
015300     05  CI-CONTEXT-RULE-HIT-SWITCH PIC X(01) VALUE 'N'.
015400         88  CI-CONTEXT-RULE-MATCHED           VALUE 'Y'.
015500     05  CI-BOUNDARY-SWITCH         PIC X(01) VALUE 'Y'.
015600         88  CI-USE-BOUNDARY                   VALUE 'Y'.
015700     05  CI-CONTEXT-TEST-SUB        PIC 9(02) COMP VALUE ZERO.
015800     05  CI-CONTEXT-LIMIT           PIC 9(02) COMP VALUE ZERO.
015900     05  CI-CONTEXT-CAT-IDX         PIC 9(02) COMP VALUE ZERO.
016000     05  CI-UNSTRING-TALLY          PIC 9(02) COMP VALUE ZERO.
016100     05  FILLER                     PIC X(06) VALUE SPACES.
016200*
016300******************************************************************
016400*          REPORT-WRITER WORK AREA                               *
016500******************************************************************
016600*
016700 01  CI-REPORT-WORK-AREA.
016800     05  CI-RPT-DETAIL-SEQ          PIC 9(04) COMP VALUE ZERO.
016900     05  CI-RPT-SAVE-NAME           PIC X(25) VALUE SPACES.
017000     05  CI-RPT-SAVE-COUNT          PIC 9(06) COMP-3 VALUE ZERO.
017100     05  CI-RPT-MSG-LEN             PIC 9(04) COMP VALUE ZERO.
017200     05  CI-DETAIL-LOOP-LIMIT       PIC 9(06) COMP VALUE ZERO.
017300     05  FILLER                     PIC X(04) VALUE SPACES.
017400*
017500*
017600 PROCEDURE DIVISION.
017700******************************************************************
017800*                        MAINLINE LOGIC                          *
017900******************************************************************
018000*
018100 0000-CONTROL-PROCESS.
018200     PERFORM 1000-INITIALIZATION
018300         THRU 1099-INITIALIZATION-EXIT.
018400     PERFORM 1100-OPEN-FILES
018500         THRU 1199-OPEN-FILES-EXIT.
018600     PERFORM 2000-MAIN-PROCESS
018700         THRU 2000-MAIN-PROCESS-EXIT
018800         UNTIL CI-END-OF-LOG.
018900     PERFORM 3000-WRITE-REPORT
019000         THRU 3099-WRITE-REPORT-EXIT.
019100     PERFORM EOJ9000-CLOSE-FILES
019200         THRU EOJ9999-EXIT.
019300     STOP RUN.
019400*
019500******************************************************************
019600*                        INITIALIZATION                          *
019700******************************************************************
019800*
019900 1000-INITIALIZATION.
020000     MOVE 'N' TO CI-EOF-SWITCH.
020100     MOVE ZERO TO CI-LINE-NUMBER.
020200     MOVE ZERO TO CI-ERROR-COUNT.
020300     MOVE ZERO TO CI-WINDOW-COUNT.
020400     MOVE 1 TO CI-WINDOW-NEXT-SLOT.
020500     MOVE ZERO TO CI-STAT-TOTAL-LINES.
020600     MOVE ZERO TO CI-STAT-EXTRACTED-COUNT.
020700     MOVE ZERO TO CI-STAT-NOISE-COUNT.
020800     MOVE 'N' TO CI-SUMMARY-ONLY-SWITCH.
020900     IF CI-SUMMARY-ONLY-MODE-ON
021000         MOVE 'Y' TO CI-SUMMARY-ONLY-SWITCH
021100     END-IF.
021200     PERFORM 1050-LOAD-ONE-CATEGORY
021300         THRU 1050-LOAD-ONE-CATEGORY-EXIT
021400         VARYING CI-CAT-SUB FROM 1 BY 1
021500         UNTIL CI-CAT-SUB > CI-MAX-CATEGORIES.
021600 1099-INITIALIZATION-EXIT.
021700     EXIT.
021800*
021900 1050-LOAD-ONE-CATEGORY.
022000     MOVE CI-CAT-NAME-ENTRY(CI-CAT-SUB)
022100         TO CI-CAT-NAME(CI-CAT-SUB).
022200     MOVE ZERO TO CI-CAT-COUNT(CI-CAT-SUB).
022300 1050-LOAD-ONE-CATEGORY-EXIT.
022400     EXIT.
022500*
022600******************************************************************
022700*                        OPEN ALL FILES                          *
022800******************************************************************
022900*
023000 1100-OPEN-FILES.
023100     OPEN INPUT CI-LOG-FILE.
023200     IF WS-CILOG-FILE-STATUS NOT = '00'
023300         DISPLAY 'CIFAILAN - OPEN OF CI LOG FILE FAILED'
023400         DISPLAY 'FILE STATUS = ' WS-CILOG-FILE-STATUS
023500         GO TO EOJ9900-ABEND
023600     END-IF.
023700     OPEN OUTPUT REPORT-FILE.
023800     IF WS-RPTOUT-FILE-STATUS NOT = '00'
023900         DISPLAY 'CIFAILAN - OPEN OF REPORT FILE FAILED'
024000         DISPLAY 'FILE STATUS = ' WS-RPTOUT-FILE-STATUS
024100         GO TO EOJ9900-ABEND
024200     END-IF.
024300 1199-OPEN-FILES-EXIT.
024400     EXIT.
024500*
024600******************************************************************
024700*                        MAIN PROCESS                            *
024800******************************************************************
024900*
025000 2000-MAIN-PROCESS.
025100     PERFORM 2100-READ-NEXT-LINE
025200         THRU 2199-READ-NEXT-LINE-EXIT.
025300     IF NOT CI-END-OF-LOG
025400         PERFORM 2200-NORMALIZE-LINE
025500             THRU 2299-NORMALIZE-LINE-EXIT
025600         PERFORM 2300-EXTRACT-CHECK
025700             THRU 2399-EXTRACT-CHECK-EXIT
025800         IF CI-RECORD-KEPT
025900             PERFORM 2400-CLASSIFY-RECORD
026000                 THRU 2499-CLASSIFY-RECORD-EXIT
026100             PERFORM 2470-APPEND-CONTEXT-WINDOW
026200                 THRU 2479-APPEND-CONTEXT-WINDOW-EXIT
026300         END-IF
026400     END-IF.
026500 2000-MAIN-PROCESS-EXIT.
026600     EXIT.
026700*
026800******************************************************************
026900*                    READ NEXT LOG LINE                          *
027000******************************************************************
027100*
027200 2100-READ-NEXT-LINE.
027300     READ CI-LOG-FILE INTO CI-RAW-LINE
027400         AT END
027500             MOVE 'Y' TO CI-EOF-SWITCH
027600         NOT AT END
027700             ADD 1 TO CI-LINE-NUMBER
027800             ADD 1 TO CI-STAT-TOTAL-LINES
027900     END-READ.
028000 2199-READ-NEXT-LINE-EXIT.
028100     EXIT.
028200*
028300******************************************************************
028400*                     NORMALIZE ONE LINE                         *
028500******************************************************************
028600*
028700 2200-NORMALIZE-LINE.
028800     MOVE SPACES TO CI-NORM-RECORD.
028900     MOVE CI-LINE-NUMBER TO CI-NORM-LINE-NUMBER.
029000     MOVE 'N' TO CI-NORMALIZE-MATCH-SWITCH.
029100     MOVE CI-RAW-LINE TO CI-SCAN-TARGET(1:256).
029200     MOVE 256 TO CI-SCAN-TARGET-LEN.
029300     PERFORM 8200-COMPUTE-TRIMMED-LEN
029400         THRU 8209-COMPUTE-TRIMMED-LEN-EXIT.
029500     IF CI-SCAN-TARGET-LEN = ZERO
029600         PERFORM 2260-DEFAULT-UNPARSED
029700             THRU 2269-DEFAULT-UNPARSED-EXIT
029800     ELSE
029900         IF CI-RAW-LINE(1:1) = '['
030000             PERFORM 2210-TRY-BRACKET-FORMATS
030100                 THRU 2219-TRY-BRACKET-FORMATS-EXIT
030200         ELSE
030300             PERFORM 2240-TRY-UNBRACKETED-FORMATS
030400                 THRU 2249-TRY-UNBRACKETED-FORMATS-EXIT
030500         END-IF
030600         IF NOT CI-FORMAT-MATCHED
030700             PERFORM 2260-DEFAULT-UNPARSED
030800                 THRU 2269-DEFAULT-UNPARSED-EXIT
030900         END-IF
031000     END-IF.
031100     INSPECT CI-NORM-LEVEL CONVERTING
031200         'abcdefghijklmnopqrstuvwxyz' TO
031300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031400     PERFORM 2410-BUILD-PADDED-MESSAGE
031500         THRU 2419-BUILD-PADDED-MESSAGE-EXIT.
031600 2299-NORMALIZE-LINE-EXIT.
031700     EXIT.
031800*
031900******************************************************************
032000*     BUILD THE UPPER-CASED, SPACE-PADDED SEARCH COPY OF THE     *
032100*     MESSAGE TEXT - SHARED BY THE EXTRACTOR AND THE CLASSIFIER  *
032200******************************************************************
032300*
032400 2410-BUILD-PADDED-MESSAGE.
032500     MOVE SPACES TO CI-PADDED-MSG.
032600     MOVE CI-NORM-MESSAGE TO CI-PADDED-MSG(2:200).
032700     INSPECT CI-PADDED-MSG CONVERTING
032800         'abcdefghijklmnopqrstuvwxyz' TO
032900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033000 2419-BUILD-PADDED-MESSAGE-EXIT.
033100     EXIT.
033200*
033300******************************************************************
033400*     FORMATS 1/2/3 - LINE OPENS WITH A BRACKET                  *
033500******************************************************************
033600*
033700 2210-TRY-BRACKET-FORMATS.
033800     MOVE ']' TO CI-SCAN-CHAR.
033900     MOVE 2 TO CI-SCAN-START-POS.
034000     PERFORM 8100-FIND-CHAR-IN-TARGET
034100         THRU 8109-FIND-CHAR-IN-TARGET-EXIT.
034200     MOVE CI-SCAN-POS TO CI-BRACKET-R-POS.
034300     IF CI-BRACKET-R-POS NOT = ZERO
034400         MOVE ':' TO CI-SCAN-CHAR
034500         MOVE 2 TO CI-SCAN-START-POS
034600         PERFORM 8100-FIND-CHAR-IN-TARGET
034700             THRU 8109-FIND-CHAR-IN-TARGET-EXIT
034800         MOVE CI-SCAN-POS TO CI-COLON-POS
034900         IF CI-COLON-POS NOT = ZERO
035000             AND CI-COLON-POS < CI-BRACKET-R-POS
035100             PERFORM 2230-TRY-FORMAT-3
035200                 THRU 2239-TRY-FORMAT-3-EXIT
035300         ELSE
035400             PERFORM 2220-TRY-FORMAT-1-OR-2
035500                 THRU 2229-TRY-FORMAT-1-OR-2-EXIT
035600         END-IF
035700     END-IF.
035800 2219-TRY-BRACKET-FORMATS-EXIT.
035900     EXIT.
036000*
036100******************************************************************
036200*     FORMAT 1/2 - [LEVEL] TIMESTAMP MESSAGE  OR  [LEVEL] MESSAGE*
036300******************************************************************
036400*
036500 2220-TRY-FORMAT-1-OR-2.
036600     MOVE CI-RAW-LINE(2:CI-BRACKET-R-POS - 2) TO CI-WORK-LEVEL.
036700     MOVE CI-BRACKET-R-POS TO CI-SPACE-POS.
036800     ADD 2 TO CI-SPACE-POS.
036900     IF CI-SPACE-POS > CI-SCAN-TARGET-LEN
037000         MOVE SPACES TO CI-NORM-MESSAGE
037100     ELSE
037200         MOVE CI-RAW-LINE(CI-SPACE-POS:)
037300             TO CI-NORM-MESSAGE
037400     END-IF.
037500     MOVE CI-WORK-LEVEL TO CI-NORM-LEVEL.
037600     MOVE 'UNKNOWN' TO CI-NORM-TIMESTAMP.
037700     PERFORM 8500-TRY-LEADING-TIMESTAMP
037800         THRU 8509-TRY-LEADING-TIMESTAMP-EXIT.
037900     MOVE 'Y' TO CI-NORMALIZE-MATCH-SWITCH.
038000 2229-TRY-FORMAT-1-OR-2-EXIT.
038100     EXIT.
038200*
038300******************************************************************
038400*     FORMAT 3 - [TIMESTAMP] LEVEL: MESSAGE                      *
038500******************************************************************
038600*
038700 2230-TRY-FORMAT-3.
038800     MOVE CI-RAW-LINE(2:CI-BRACKET-R-POS - 2)
038900         TO CI-NORM-TIMESTAMP.
039000     MOVE CI-BRACKET-R-POS TO CI-SPACE-POS.
039100     ADD 2 TO CI-SPACE-POS.
039200     MOVE ':' TO CI-SCAN-CHAR.
039300     MOVE CI-SPACE-POS TO CI-SCAN-START-POS.
039400     PERFORM 8100-FIND-CHAR-IN-TARGET
039500         THRU 8109-FIND-CHAR-IN-TARGET-EXIT.
039600     IF CI-SCAN-POS = ZERO
039700         MOVE CI-RAW-LINE(CI-SPACE-POS:) TO CI-NORM-MESSAGE
039800         MOVE 'UNPARSED' TO CI-NORM-LEVEL
039900     ELSE
040000         MOVE CI-RAW-LINE(CI-SPACE-POS:CI-SCAN-POS - CI-SPACE-POS)
040100             TO CI-NORM-LEVEL
040200         ADD 2 TO CI-SCAN-POS
040300         MOVE CI-RAW-LINE(CI-SCAN-POS:) TO CI-NORM-MESSAGE
040400     END-IF.
040500     MOVE 'Y' TO CI-NORMALIZE-MATCH-SWITCH.
040600 2239-TRY-FORMAT-3-EXIT.
040700     EXIT.
040800*
040900******************************************************************
041000*     FORMATS 4/5 - LINE DOES NOT OPEN WITH A BRACKET            *
041100******************************************************************
041200*
041300 2240-TRY-UNBRACKETED-FORMATS.
041400     MOVE ':' TO CI-SCAN-CHAR.
041500     MOVE 1 TO CI-SCAN-START-POS.
041600     PERFORM 8100-FIND-CHAR-IN-TARGET
041700         THRU 8109-FIND-CHAR-IN-TARGET-EXIT.
041800     MOVE CI-SCAN-POS TO CI-COLON-POS.
041900     MOVE SPACE TO CI-SCAN-CHAR.
042000     MOVE 1 TO CI-SCAN-START-POS.
042100     PERFORM 8100-FIND-CHAR-IN-TARGET
042200         THRU 8109-FIND-CHAR-IN-TARGET-EXIT.
042300     MOVE CI-SCAN-POS TO CI-SPACE-POS.
042400     IF CI-COLON-POS NOT = ZERO
042500         AND (CI-SPACE-POS = ZERO OR CI-COLON-POS < CI-SPACE-POS)
042600         PERFORM 2254-TRY-FORMAT-5
042700             THRU 2259-TRY-FORMAT-5-EXIT
042800     ELSE
042900         IF CI-SPACE-POS NOT = ZERO
043000             PERFORM 2250-TRY-FORMAT-4
043100                 THRU 2253-TRY-FORMAT-4-EXIT
043200         END-IF
043300     END-IF.
043400 2249-TRY-UNBRACKETED-FORMATS-EXIT.
043500     EXIT.
043600*
043700******************************************************************
043800*     FORMAT 4 - TIMESTAMP LEVEL MESSAGE  (UNBRACKETED)          *
043900******************************************************************
044000*
044100 2250-TRY-FORMAT-4.
044200     MOVE CI-RAW-LINE(1:CI-SPACE-POS - 1) TO CI-WORK-TIMESTAMP.
044300     MOVE CI-SPACE-POS TO CI-SCAN-START-POS.
044400     ADD 1 TO CI-SCAN-START-POS.
044500     MOVE SPACE TO CI-SCAN-CHAR.
044600     PERFORM 8100-FIND-CHAR-IN-TARGET
044700         THRU 8109-FIND-CHAR-IN-TARGET-EXIT.
044800     IF CI-SCAN-POS NOT = ZERO
044900         MOVE CI-RAW-LINE(CI-SCAN-START-POS:
045000             CI-SCAN-POS - CI-SCAN-START-POS) TO CI-WORK-LEVEL
045100         ADD 1 TO CI-SCAN-POS
045200         MOVE CI-RAW-LINE(CI-SCAN-POS:) TO CI-NORM-MESSAGE
045300         MOVE CI-WORK-TIMESTAMP TO CI-NORM-TIMESTAMP
045400         MOVE CI-WORK-LEVEL TO CI-NORM-LEVEL
045500         MOVE 'Y' TO CI-NORMALIZE-MATCH-SWITCH
045600     END-IF.
045700 2253-TRY-FORMAT-4-EXIT.
045800     EXIT.
045900*
046000******************************************************************
046100*     FORMAT 5 - LEVEL: MESSAGE                                  *
046200******************************************************************
046300*
046400 2254-TRY-FORMAT-5.
046500     MOVE CI-RAW-LINE(1:CI-COLON-POS - 1) TO CI-NORM-LEVEL.
046600     MOVE CI-COLON-POS TO CI-SPACE-POS.
046700     ADD 2 TO CI-SPACE-POS.
046800     MOVE CI-RAW-LINE(CI-SPACE-POS:) TO CI-NORM-MESSAGE.
046900     MOVE 'UNKNOWN' TO CI-NORM-TIMESTAMP.
047000     MOVE 'Y' TO CI-NORMALIZE-MATCH-SWITCH.
047100 2259-TRY-FORMAT-5-EXIT.
047200     EXIT.
047300*
047400******************************************************************
047500*     LINE MATCHES NO KNOWN FORMAT                               *
047600******************************************************************
047700*
047800 2260-DEFAULT-UNPARSED.
047900     MOVE 'UNKNOWN' TO CI-NORM-TIMESTAMP.
048000     MOVE 'UNPARSED' TO CI-NORM-LEVEL.
048100     MOVE CI-RAW-LINE TO CI-NORM-MESSAGE.
048200 2269-DEFAULT-UNPARSED-EXIT.
048300     EXIT.
048400*
048500******************************************************************
048600*     FORMAT 1 HELPER - WAS A TIMESTAMP ALSO GIVEN UP FRONT      *
048700******************************************************************
048800*
048900 8500-TRY-LEADING-TIMESTAMP.
049000     MOVE CI-SPACE-POS TO CI-SCAN-START-POS.
049100     MOVE SPACE TO CI-SCAN-CHAR.
049200     PERFORM 8100-FIND-CHAR-IN-TARGET
049300         THRU 8109-FIND-CHAR-IN-TARGET-EXIT.
049400     IF CI-SCAN-POS NOT = ZERO
049500         COMPUTE CI-TS-LEN = CI-SCAN-POS - CI-SPACE-POS
049600         MOVE CI-RAW-LINE(CI-SPACE-POS:CI-TS-LEN)
049700             TO CI-WORK-TIMESTAMP
049800         MOVE ':' TO CI-SCAN-CHAR
049900         MOVE CI-SPACE-POS TO CI-SCAN-START-POS
050000         PERFORM 8100-FIND-CHAR-IN-TARGET
050100             THRU 8109-FIND-CHAR-IN-TARGET-EXIT
050200         IF CI-SCAN-POS NOT = ZERO
050300             AND CI-SCAN-POS < CI-SPACE-POS + 30
050400             MOVE CI-WORK-TIMESTAMP TO CI-NORM-TIMESTAMP
050500             COMPUTE CI-SPACE-POS = CI-SPACE-POS + CI-TS-LEN + 1
050600             MOVE CI-RAW-LINE(CI-SPACE-POS:) TO CI-NORM-MESSAGE
050700         END-IF
050800     END-IF.
050900 8509-TRY-LEADING-TIMESTAMP-EXIT.
051000     EXIT.
051100*
051200******************************************************************
051300*     GENERIC SCAN PRIMITIVES - SHARED BY NORMALIZER, EXTRACTOR  *
051400*     AND CLASSIFIER.  NO INTRINSIC FUNCTIONS ARE USED ANYWHERE  *
051500*     IN THIS PROGRAM - EVERYTHING BELOW IS PLAIN REFERENCE      *
051600*     MODIFICATION AND A SCAN LOOP.                              *
051700******************************************************************
051800*
051900******************************************************************
052000*     FIND CI-SCAN-CHAR IN CI-SCAN-TARGET FROM CI-SCAN-START-POS *
052100*     RESULT IN CI-SCAN-POS, ZERO IF NOT FOUND                   *
052200******************************************************************
052300*
052400 8100-FIND-CHAR-IN-TARGET.
052500     MOVE CI-SCAN-START-POS TO CI-SCAN-POS.
052600     IF CI-SCAN-POS = ZERO
052700         MOVE 1 TO CI-SCAN-POS
052800     END-IF.
052900     PERFORM 8110-FIND-CHAR-STEP
053000         THRU 8119-FIND-CHAR-STEP-EXIT
053100         UNTIL CI-SCAN-POS > CI-SCAN-TARGET-LEN
053200            OR CI-SCAN-TARGET(CI-SCAN-POS:1) = CI-SCAN-CHAR.
053300     IF CI-SCAN-POS > CI-SCAN-TARGET-LEN
053400         MOVE ZERO TO CI-SCAN-POS
053500     END-IF.
053600 8109-FIND-CHAR-IN-TARGET-EXIT.
053700     EXIT.
053800*
053900 8110-FIND-CHAR-STEP.
054000     ADD 1 TO CI-SCAN-POS.
054100 8119-FIND-CHAR-STEP-EXIT.
054200     EXIT.
054300*
054400******************************************************************
054500*     BACK-SCAN CI-SCAN-TARGET (WIDTH ALREADY IN TARGET-LEN)     *
054600*     TO THE LAST NON-BLANK BYTE - RESULT REPLACES TARGET-LEN    *
054700******************************************************************
054800*
054900 8200-COMPUTE-TRIMMED-LEN.
055000     PERFORM 8210-BACKSCAN-STEP
055100         THRU 8219-BACKSCAN-STEP-EXIT
055200         UNTIL CI-SCAN-TARGET-LEN = ZERO
055300            OR CI-SCAN-TARGET(CI-SCAN-TARGET-LEN:1) NOT = SPACE.
055400 8209-COMPUTE-TRIMMED-LEN-EXIT.
055500     EXIT.
055600*
055700 8210-BACKSCAN-STEP.
055800     SUBTRACT 1 FROM CI-SCAN-TARGET-LEN.
055900 8219-BACKSCAN-STEP-EXIT.
056000     EXIT.
056100*
056200******************************************************************
056300*     SCAN CI-SCAN-TARGET(1:TARGET-LEN) FOR CI-SCAN-PHRASE       *
056400*     (1:PHRASE-LEN) FROM CI-SCAN-START-POS - SETS CI-SCAN-FOUND *
056500*     AND LEAVES THE MATCH START IN CI-SCAN-POS                  *
056600******************************************************************
056700*
056800 8300-SCAN-FOR-PHRASE.
056900     MOVE 'N' TO CI-SCAN-FOUND-SWITCH.
057000     MOVE CI-SCAN-START-POS TO CI-SCAN-POS.
057100     IF CI-SCAN-POS = ZERO
057200         MOVE 1 TO CI-SCAN-POS
057300     END-IF.
057400     IF CI-SCAN-PHRASE-LEN NOT = ZERO
057500         PERFORM 8310-SCAN-FOR-PHRASE-STEP
057600             THRU 8319-SCAN-FOR-PHRASE-STEP-EXIT
057700             UNTIL CI-SCAN-FOUND
057800                OR CI-SCAN-POS + CI-SCAN-PHRASE-LEN - 1
057900                       > CI-SCAN-TARGET-LEN
058000     END-IF.
058100 8309-SCAN-FOR-PHRASE-EXIT.
058200     EXIT.
058300*
058400 8310-SCAN-FOR-PHRASE-STEP.
058500     IF CI-SCAN-TARGET(CI-SCAN-POS:CI-SCAN-PHRASE-LEN) =
058600             CI-SCAN-PHRASE(1:CI-SCAN-PHRASE-LEN)
058700         MOVE 'Y' TO CI-SCAN-FOUND-SWITCH
058800     ELSE
058900         ADD 1 TO CI-SCAN-POS
059000     END-IF.
059100 8319-SCAN-FOR-PHRASE-STEP-EXIT.
059200     EXIT.
059300*
059400******************************************************************
059500*     TRIM CI-SCAN-PHRASE (LEFT-JUSTIFIED, SPACE-FILLED) DOWN    *
059600*     TO ITS ACTUAL CONTENT LENGTH - RESULT IN CI-SCAN-PHRASE-LEN*
059700******************************************************************
059800*
059900 8390-TRIM-PHRASE-LEN.
060000     MOVE 32 TO CI-SCAN-PHRASE-LEN.
060100     PERFORM 8395-TRIM-PHRASE-STEP
060200         THRU 8399-TRIM-PHRASE-STEP-EXIT
060300         UNTIL CI-SCAN-PHRASE-LEN = ZERO
060400            OR CI-SCAN-PHRASE(CI-SCAN-PHRASE-LEN:1) NOT = SPACE.
060500 8389-TRIM-PHRASE-LEN-EXIT.
060600     EXIT.
060700*
060800 8395-TRIM-PHRASE-STEP.
060900     SUBTRACT 1 FROM CI-SCAN-PHRASE-LEN.
061000 8399-TRIM-PHRASE-STEP-EXIT.
061100     EXIT.
061200*
061300******************************************************************
061400*     WORD-BOUNDARY TEST - PADS CI-SCAN-PHRASE (LENGTH ALREADY   *
061500*     IN CI-SCAN-PHRASE-LEN) WITH LEADING/TRAILING SPACES AND    *
061600*     SEARCHES CI-SCAN-TARGET (ALREADY SPACE-PADDED).  SETS      *
061700*     CI-SCAN-FOUND-SWITCH.                                      *
061800******************************************************************
061900*
062000 8350-SCAN-FOR-BOUNDARY-WORD.
062100     IF CI-SCAN-PHRASE-LEN = ZERO
062200         MOVE 'N' TO CI-SCAN-FOUND-SWITCH
062300     ELSE
062400         PERFORM 8370-SHIFT-PHRASE-RIGHT
062500             THRU 8379-SHIFT-PHRASE-RIGHT-EXIT
062600         MOVE 1 TO CI-SCAN-START-POS
062700         PERFORM 8300-SCAN-FOR-PHRASE
062800             THRU 8309-SCAN-FOR-PHRASE-EXIT
062900     END-IF.
063000 8359-SCAN-FOR-BOUNDARY-WORD-EXIT.
063100     EXIT.
063200*
063300 8370-SHIFT-PHRASE-RIGHT.
063400     MOVE CI-SCAN-PHRASE(1:CI-SCAN-PHRASE-LEN)
063500         TO CI-SCAN-PHRASE(2:CI-SCAN-PHRASE-LEN).
063600     MOVE SPACE TO CI-SCAN-PHRASE(1:1).
063700     ADD 2 TO CI-SCAN-PHRASE-LEN.
063800     MOVE SPACE TO CI-SCAN-PHRASE(CI-SCAN-PHRASE-LEN:1).
063900 8379-SHIFT-PHRASE-RIGHT-EXIT.
064000     EXIT.
064100*
064200******************************************************************
064300*                   EXTRACTOR - KEEP OR DISCARD                  *
064400******************************************************************
064500*
064600 2300-EXTRACT-CHECK.
064700     MOVE 'N' TO CI-EXTRACT-KEEP-SWITCH.
064800     IF CI-LEVEL-SEV-ERROR OR CI-LEVEL-SEV-FATAL
064900        OR CI-LEVEL-SEV-CRITICAL
065000         MOVE 'Y' TO CI-EXTRACT-KEEP-SWITCH
065100     ELSE
065200         PERFORM 2350-CHECK-STACK-TRACE
065300             THRU 2359-CHECK-STACK-TRACE-EXIT
065400     END-IF.
065500     IF CI-RECORD-KEPT
065600         ADD 1 TO CI-STAT-EXTRACTED-COUNT
065700     ELSE
065800         ADD 1 TO CI-STAT-NOISE-COUNT
065900     END-IF.
066000 2399-EXTRACT-CHECK-EXIT.
066100     EXIT.
066200*
066300******************************************************************
066400*     DOES THE MESSAGE CARRY A STACK-TRACE INDICATOR - TEST      *
066500*     EACH OF THE EIGHT KNOWN INDICATORS AS A PLAIN SUBSTRING    *
066600******************************************************************
066700*
066800 2350-CHECK-STACK-TRACE.
066900     MOVE 'N' TO CI-WORD-FOUND-SWITCH.
067000     PERFORM 2355-CHECK-ONE-INDICATOR
067100         THRU 2355-CHECK-ONE-INDICATOR-EXIT
067200         VARYING CI-STACK-SUB FROM 1 BY 1
067300         UNTIL CI-WORD-WAS-FOUND
067400            OR CI-STACK-SUB > CI-MAX-STACK-INDICATORS.
067500     IF CI-WORD-WAS-FOUND
067600         MOVE 'Y' TO CI-EXTRACT-KEEP-SWITCH
067700     END-IF.
067800 2359-CHECK-STACK-TRACE-EXIT.
067900     EXIT.
068000*
068100 2355-CHECK-ONE-INDICATOR.
068200     MOVE SPACES TO CI-SCAN-PHRASE.
068300     MOVE CI-STACK-IND(CI-STACK-SUB) TO CI-SCAN-PHRASE(1:20).
068400     PERFORM 8390-TRIM-PHRASE-LEN
068500         THRU 8389-TRIM-PHRASE-LEN-EXIT.
068600     MOVE CI-PADDED-MSG TO CI-SCAN-TARGET(1:210).
068700     MOVE 210 TO CI-SCAN-TARGET-LEN.
068800     MOVE 1 TO CI-SCAN-START-POS.
068900     PERFORM 8300-SCAN-FOR-PHRASE
069000         THRU 8309-SCAN-FOR-PHRASE-EXIT.
069100     IF CI-SCAN-FOUND
069200         MOVE 'Y' TO CI-WORD-FOUND-SWITCH
069300     END-IF.
069400 2355-CHECK-ONE-INDICATOR-EXIT.
069500     EXIT.
069600*
069700******************************************************************
069800*               CLASSIFIER - RULE-TABLE WALK                     *
069900******************************************************************
070000*
070100 2400-CLASSIFY-RECORD.
070200     MOVE 'N' TO CI-RULE-HIT-SWITCH.
070300     PERFORM 2420-TEST-ONE-RULE
070400         THRU 2429-TEST-ONE-RULE-EXIT
070500         VARYING CI-TAB-IDX FROM 1 BY 1
070600         UNTIL CI-RULE-MATCHED OR CI-TAB-IDX > CI-MAX-RULES.
070700     IF CI-RULE-MATCHED
070800         PERFORM 2450-COMPUTE-CONFIDENCE
070900             THRU 2459-COMPUTE-CONFIDENCE-EXIT
071000     ELSE
071100         PERFORM 2460-CONTEXT-FALLBACK
071200             THRU 2469-CONTEXT-FALLBACK-EXIT
071300     END-IF.
071400     PERFORM 2480-APPEND-ERROR-ENTRY
071500         THRU 2489-APPEND-ERROR-ENTRY-EXIT.
071600 2499-CLASSIFY-RECORD-EXIT.
071700     EXIT.
071800*
071900 2420-TEST-ONE-RULE.
072000     MOVE 'N' TO CI-WORD-FOUND-SWITCH.
072100     EVALUATE CI-RULE-GAP-MODE(CI-TAB-IDX)
072200         WHEN 'N'
072300             PERFORM 2421-TEST-MODE-N
072400                 THRU 2421-TEST-MODE-N-EXIT
072500         WHEN 'S'
072600             PERFORM 2422-TEST-MODE-S
072700                 THRU 2422-TEST-MODE-S-EXIT
072800         WHEN 'W'
072900             PERFORM 2423-TEST-MODE-W
073000                 THRU 2423-TEST-MODE-W-EXIT
073100         WHEN 'Y'
073200             PERFORM 2424-TEST-MODE-Y
073300                 THRU 2424-TEST-MODE-Y-EXIT
073400     END-EVALUATE.
073500     IF CI-WORD-WAS-FOUND
073600         MOVE 'Y' TO CI-RULE-HIT-SWITCH
073700         MOVE CI-RULE-CAT-IDX(CI-TAB-IDX) TO CI-MATCH-CAT-IDX
073800         MOVE CI-RULE-DESC(CI-TAB-IDX) TO CI-MATCHED-PATTERN
073900     END-IF.
074000 2429-TEST-ONE-RULE-EXIT.
074100     EXIT.
074200*
074300******************************************************************
074400*     MODE N - WORD-BOUNDARY OR-LIST ON KEY1/KEY1-ALTS          *
074500******************************************************************
074600*
074700 2421-TEST-MODE-N.
074800     MOVE 'Y' TO CI-BOUNDARY-SWITCH.
074900     PERFORM 2425-TEST-KEY1-GROUP
075000         THRU 2429-TEST-KEY1-GROUP-EXIT.
075100 2421-TEST-MODE-N-EXIT.
075200     EXIT.
075300*
075400******************************************************************
075500*     MODE S - SUBSTRING OR-LIST ON KEY1/KEY1-ALTS (DOTTED OR   *
075600*     COMPOUND TOKENS - NO WORD-BOUNDARY PADDING)                *
075700******************************************************************
075800*
075900 2422-TEST-MODE-S.
076000     MOVE 'N' TO CI-BOUNDARY-SWITCH.
076100     PERFORM 2425-TEST-KEY1-GROUP
076200         THRU 2429-TEST-KEY1-GROUP-EXIT.
076300 2422-TEST-MODE-S-EXIT.
076400     EXIT.
076500*
076600******************************************************************
076700*     MODES W AND Y - BOTH A KEY1-GROUP CANDIDATE AND A          *
076800*     KEY2-ALTS CANDIDATE MUST APPEAR SOMEWHERE IN THE MESSAGE.  *
076900*     REQUEST #4471 NOTE - STRICT ADJACENCY FOR MODE W WAS NEVER *
077000*     IMPLEMENTED.  BOTH-PRESENT-ANYWHERE HAS PROVEN GOOD ENOUGH *
077100*     FOR THE RULE SET WE CARRY, SO W AND Y SHARE ONE TEST.      *
077200******************************************************************
077300*
077400 2423-TEST-MODE-W.
077500     MOVE 'Y' TO CI-BOUNDARY-SWITCH.
077600     PERFORM 2425-TEST-KEY1-GROUP
077700         THRU 2429-TEST-KEY1-GROUP-EXIT.
077800     IF CI-WORD-WAS-FOUND
077900         PERFORM 2435-TEST-KEY2-GROUP
078000             THRU 2439-TEST-KEY2-GROUP-EXIT
078100     END-IF.
078200 2423-TEST-MODE-W-EXIT.
078300     EXIT.
078400*
078500 2424-TEST-MODE-Y.
078600     PERFORM 2423-TEST-MODE-W
078700         THRU 2423-TEST-MODE-W-EXIT.
078800 2424-TEST-MODE-Y-EXIT.
078900     EXIT.
079000*
079100 2425-TEST-KEY1-GROUP.
079200     MOVE 'N' TO CI-WORD-FOUND-SWITCH.
079300     PERFORM 2430-BUILD-KEY1-ALT-LIST
079400         THRU 2430-BUILD-KEY1-ALT-LIST-EXIT.
079500     PERFORM 2440-TEST-ONE-ALT
079600         THRU 2449-TEST-ONE-ALT-EXIT
079700         VARYING CI-ALT-SUB FROM 1 BY 1
079800         UNTIL CI-WORD-WAS-FOUND
079900            OR CI-ALT-SUB > CI-ALT-WORD-COUNT.
080000 2429-TEST-KEY1-GROUP-EXIT.
080100     EXIT.
080200*
080300 2430-BUILD-KEY1-ALT-LIST.
080400     MOVE ZERO TO CI-ALT-WORD-COUNT.
080500     MOVE ZERO TO CI-UNSTRING-TALLY.
080600     MOVE SPACES TO CI-ALT-WORD(1).
080700     MOVE SPACES TO CI-ALT-WORD(2).
080800     MOVE SPACES TO CI-ALT-WORD(3).
080900     MOVE SPACES TO CI-ALT-WORD(4).
081000     MOVE SPACES TO CI-ALT-WORD(5).
081100     MOVE SPACES TO CI-ALT-WORD(6).
081110     MOVE SPACES TO CI-ALT-WORD(7).
081120     MOVE SPACES TO CI-ALT-WORD(8).
081130     MOVE SPACES TO CI-ALT-WORD(9).
081140     MOVE SPACES TO CI-ALT-WORD(10).
081200     IF CI-RULE-KEY1(CI-TAB-IDX) NOT = SPACES
081300         ADD 1 TO CI-ALT-WORD-COUNT
081400         MOVE CI-RULE-KEY1(CI-TAB-IDX)
081500             TO CI-ALT-WORD(CI-ALT-WORD-COUNT)
081600     END-IF.
081700     IF CI-RULE-KEY1-ALTS(CI-TAB-IDX) NOT = SPACES
081800         UNSTRING CI-RULE-KEY1-ALTS(CI-TAB-IDX) DELIMITED BY '/'
081900             INTO CI-ALT-WORD(CI-ALT-WORD-COUNT + 1)
082000                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 2)
082100                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 3)
082200                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 4)
082300                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 5)
082310                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 6)
082320                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 7)
082330                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 8)
082340                  CI-ALT-WORD(CI-ALT-WORD-COUNT + 9)
082400             TALLYING IN CI-UNSTRING-TALLY
082500         ADD CI-UNSTRING-TALLY TO CI-ALT-WORD-COUNT
082600     END-IF.
082700 2430-BUILD-KEY1-ALT-LIST-EXIT.
082800     EXIT.
082900*
083000 2435-TEST-KEY2-GROUP.
083100     MOVE 'N' TO CI-WORD-FOUND-SWITCH.
083200     PERFORM 2436-BUILD-KEY2-ALT-LIST
083300         THRU 2436-BUILD-KEY2-ALT-LIST-EXIT.
083400     PERFORM 2440-TEST-ONE-ALT
083500         THRU 2449-TEST-ONE-ALT-EXIT
083600         VARYING CI-ALT-SUB FROM 1 BY 1
083700         UNTIL CI-WORD-WAS-FOUND
083800            OR CI-ALT-SUB > CI-ALT-WORD-COUNT.
083900 2439-TEST-KEY2-GROUP-EXIT.
084000     EXIT.
084100*
084200 2436-BUILD-KEY2-ALT-LIST.
084300     MOVE ZERO TO CI-ALT-WORD-COUNT.
084400     MOVE ZERO TO CI-UNSTRING-TALLY.
084500     MOVE SPACES TO CI-ALT-WORD(1).
084600     MOVE SPACES TO CI-ALT-WORD(2).
084700     MOVE SPACES TO CI-ALT-WORD(3).
084800     MOVE SPACES TO CI-ALT-WORD(4).
084900     MOVE SPACES TO CI-ALT-WORD(5).
085000     MOVE SPACES TO CI-ALT-WORD(6).
085010     MOVE SPACES TO CI-ALT-WORD(7).
085020     MOVE SPACES TO CI-ALT-WORD(8).
085030     MOVE SPACES TO CI-ALT-WORD(9).
085040     MOVE SPACES TO CI-ALT-WORD(10).
085100     IF CI-RULE-KEY2-ALTS(CI-TAB-IDX) NOT = SPACES
085200         UNSTRING CI-RULE-KEY2-ALTS(CI-TAB-IDX) DELIMITED BY '/'
085300             INTO CI-ALT-WORD(1) CI-ALT-WORD(2) CI-ALT-WORD(3)
085310                  CI-ALT-WORD(4) CI-ALT-WORD(5) CI-ALT-WORD(6)
085320                  CI-ALT-WORD(7) CI-ALT-WORD(8) CI-ALT-WORD(9)
085330                  CI-ALT-WORD(10)
085500             TALLYING IN CI-UNSTRING-TALLY
085600         MOVE CI-UNSTRING-TALLY TO CI-ALT-WORD-COUNT
085700     END-IF.
085800 2436-BUILD-KEY2-ALT-LIST-EXIT.
085900     EXIT.
086000*
086100 2440-TEST-ONE-ALT.
086200     IF CI-ALT-WORD(CI-ALT-SUB) NOT = SPACES
086300         MOVE SPACES TO CI-SCAN-PHRASE
086400         MOVE CI-ALT-WORD(CI-ALT-SUB) TO CI-SCAN-PHRASE(1:30)
086500         PERFORM 8390-TRIM-PHRASE-LEN
086600             THRU 8389-TRIM-PHRASE-LEN-EXIT
086700         MOVE CI-PADDED-MSG TO CI-SCAN-TARGET(1:210)
086800         MOVE 210 TO CI-SCAN-TARGET-LEN
086900         IF CI-USE-BOUNDARY
087000             PERFORM 8350-SCAN-FOR-BOUNDARY-WORD
087100                 THRU 8359-SCAN-FOR-BOUNDARY-WORD-EXIT
087200         ELSE
087300             MOVE 1 TO CI-SCAN-START-POS
087400             PERFORM 8300-SCAN-FOR-PHRASE
087500                 THRU 8309-SCAN-FOR-PHRASE-EXIT
087600         END-IF
087700         IF CI-SCAN-FOUND
087800             MOVE 'Y' TO CI-WORD-FOUND-SWITCH
087900         END-IF
088000     END-IF.
088100 2449-TEST-ONE-ALT-EXIT.
088200     EXIT.
088300*
088400******************************************************************
088500*     CONFIDENCE SCORE - BASE ON RULE POSITION, LEVEL BOOST,     *
088600*     CONTEXT BOOST (SEE REQUEST #4471 CHANGE LOG ENTRY)         *
088700******************************************************************
088800*
088900 2450-COMPUTE-CONFIDENCE.
089000     COMPUTE CI-PCT-BASE = 1.00 - ((CI-TAB-IDX - 1) * 0.01).
089100     IF CI-PCT-BASE < 0.50
089200         MOVE 0.50 TO CI-PCT-BASE
089300     END-IF.
089400     MOVE ZERO TO CI-PCT-LEVEL-BOOST.
089500     IF CI-LEVEL-SEV-FATAL OR CI-LEVEL-SEV-CRITICAL
089600         MOVE 0.20 TO CI-PCT-LEVEL-BOOST
089700     ELSE
089800         IF CI-LEVEL-SEV-ERROR
089900             MOVE 0.10 TO CI-PCT-LEVEL-BOOST
090000         END-IF
090100     END-IF.
090200     PERFORM 2455-COMPUTE-CONTEXT-BOOST
090300         THRU 2459-COMPUTE-CONTEXT-BOOST-EXIT.
090400     COMPUTE CI-PCT-RAW =
090500         CI-PCT-BASE + CI-PCT-LEVEL-BOOST + CI-PCT-CONTEXT-BOOST.
090600     IF CI-PCT-RAW > 1.00
090700         MOVE 1.00 TO CI-PCT-RAW
090800     END-IF.
090900 2459-COMPUTE-CONFIDENCE-EXIT.
091000     EXIT.
091100*
091200******************************************************************
091300*     CONTEXT BOOST - 0.05 PER SAME-CATEGORY HIT IN THE LAST     *
091400*     THREE WINDOW ENTRIES, CAPPED AT 0.15                       *
091500******************************************************************
091600*
091700 2455-COMPUTE-CONTEXT-BOOST.
091800     MOVE ZERO TO CI-PCT-CONTEXT-BOOST.
091900     MOVE ZERO TO CI-CONTEXT-HIT-COUNT.
092000     IF CI-WINDOW-COUNT NOT = ZERO
092100         MOVE CI-WINDOW-COUNT TO CI-WIN-SUB
092200         MOVE 3 TO CI-CONTEXT-LIMIT
092300         IF CI-WINDOW-COUNT < 3
092400             MOVE CI-WINDOW-COUNT TO CI-CONTEXT-LIMIT
092500         END-IF
092600         PERFORM 2456-TEST-ONE-CONTEXT-ENTRY
092700             THRU 2456-TEST-ONE-CONTEXT-ENTRY-EXIT
092800             VARYING CI-CONTEXT-TEST-SUB FROM 1 BY 1
092900             UNTIL CI-CONTEXT-TEST-SUB > CI-CONTEXT-LIMIT
093000         COMPUTE CI-PCT-CONTEXT-BOOST ROUNDED =
093100             CI-CONTEXT-HIT-COUNT * 0.05
093200         IF CI-PCT-CONTEXT-BOOST > 0.15
093300             MOVE 0.15 TO CI-PCT-CONTEXT-BOOST
093400         END-IF
093500     END-IF.
093600 2459-COMPUTE-CONTEXT-BOOST-EXIT.
093700     EXIT.
093800*
093900 2456-TEST-ONE-CONTEXT-ENTRY.
094000     PERFORM 2465-SCAN-CONTEXT-ENTRY
094100         THRU 2465-SCAN-CONTEXT-ENTRY-EXIT.
094200     IF CI-CONTEXT-RULE-MATCHED
094300        AND CI-CONTEXT-CAT-IDX = CI-MATCH-CAT-IDX
094400         ADD 1 TO CI-CONTEXT-HIT-COUNT
094500     END-IF.
094600     SUBTRACT 1 FROM CI-WIN-SUB.
094700 2456-TEST-ONE-CONTEXT-ENTRY-EXIT.
094800     EXIT.
094900*
095000******************************************************************
095100*     RUN THE FULL RULE TABLE AGAINST ONE CONTEXT WINDOW ENTRY   *
095200*     (CI-WIN-SUB POINTS AT IT) - RESULT IN CI-CONTEXT-CAT-IDX   *
095300*     AND CI-CONTEXT-RULE-HIT-SWITCH.  DOES NOT DISTURB THE      *
095400*     CURRENT RECORD'S OWN CI-MATCH-CAT-IDX.                     *
095500******************************************************************
095600*
095700 2465-SCAN-CONTEXT-ENTRY.
095800     MOVE 'N' TO CI-CONTEXT-RULE-HIT-SWITCH.
095900     MOVE SPACES TO CI-PADDED-MSG.
096000     MOVE CI-WIN-MESSAGE(CI-WIN-SUB) TO CI-PADDED-MSG(2:200).
096100     INSPECT CI-PADDED-MSG CONVERTING
096200         'abcdefghijklmnopqrstuvwxyz' TO
096300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
096400     PERFORM 2466-CONTEXT-TEST-ONE-RULE
096500         THRU 2466-CONTEXT-TEST-ONE-RULE-EXIT
096600         VARYING CI-TAB-IDX FROM 1 BY 1
096700         UNTIL CI-CONTEXT-RULE-MATCHED
096800            OR CI-TAB-IDX > CI-MAX-RULES.
096900 2465-SCAN-CONTEXT-ENTRY-EXIT.
097000     EXIT.
097100*
097200 2466-CONTEXT-TEST-ONE-RULE.
097300     MOVE 'N' TO CI-WORD-FOUND-SWITCH.
097400     EVALUATE CI-RULE-GAP-MODE(CI-TAB-IDX)
097500         WHEN 'N'
097600             PERFORM 2421-TEST-MODE-N
097700                 THRU 2421-TEST-MODE-N-EXIT
097800         WHEN 'S'
097900             PERFORM 2422-TEST-MODE-S
098000                 THRU 2422-TEST-MODE-S-EXIT
098100         WHEN 'W'
098200             PERFORM 2423-TEST-MODE-W
098300                 THRU 2423-TEST-MODE-W-EXIT
098400         WHEN 'Y'
098500             PERFORM 2424-TEST-MODE-Y
098600                 THRU 2424-TEST-MODE-Y-EXIT
098700     END-EVALUATE.
098800     IF CI-WORD-WAS-FOUND
098900         MOVE 'Y' TO CI-CONTEXT-RULE-HIT-SWITCH
099000         MOVE CI-RULE-CAT-IDX(CI-TAB-IDX) TO CI-CONTEXT-CAT-IDX
099100     END-IF.
099200 2466-CONTEXT-TEST-ONE-RULE-EXIT.
099300     EXIT.
099400*
099500******************************************************************
099600*     NO RULE MATCHED - FALL BACK TO THE LAST FIVE WINDOW        *
099700*     ENTRIES, MOST RECENT FIRST, ELSE CATEGORY 'OTHER'          *
099800******************************************************************
099900*
100000 2460-CONTEXT-FALLBACK.
100100     MOVE 'N' TO CI-FALLBACK-FOUND-SWITCH.
100200     IF CI-WINDOW-COUNT NOT = ZERO
100300         MOVE CI-WINDOW-COUNT TO CI-WIN-SUB
100400         MOVE 5 TO CI-CONTEXT-LIMIT
100500         IF CI-WINDOW-COUNT < 5
100600             MOVE CI-WINDOW-COUNT TO CI-CONTEXT-LIMIT
100700         END-IF
100800         PERFORM 2462-TEST-ONE-FALLBACK-ENTRY
100900             THRU 2462-TEST-ONE-FALLBACK-ENTRY-EXIT
101000             VARYING CI-CONTEXT-TEST-SUB FROM 1 BY 1
101100             UNTIL CI-FALLBACK-FOUND
101200                OR CI-CONTEXT-TEST-SUB > CI-CONTEXT-LIMIT
101300     END-IF.
101400     IF CI-FALLBACK-FOUND
101500         MOVE CI-CONTEXT-CAT-IDX TO CI-MATCH-CAT-IDX
101600         MOVE 'context-based' TO CI-MATCHED-PATTERN
101700         MOVE 0.60 TO CI-PCT-RAW
101800     ELSE
101900         MOVE CI-MAX-CATEGORIES TO CI-MATCH-CAT-IDX
102000         MOVE 'none' TO CI-MATCHED-PATTERN
102100         MOVE 0.30 TO CI-PCT-RAW
102200     END-IF.
102300 2469-CONTEXT-FALLBACK-EXIT.
102400     EXIT.
102500*
102600 2462-TEST-ONE-FALLBACK-ENTRY.
102700     PERFORM 2465-SCAN-CONTEXT-ENTRY
102800         THRU 2465-SCAN-CONTEXT-ENTRY-EXIT.
102900     IF CI-CONTEXT-RULE-MATCHED
103000         MOVE 'Y' TO CI-FALLBACK-FOUND-SWITCH
103100     END-IF.
103200     SUBTRACT 1 FROM CI-WIN-SUB.
103300 2462-TEST-ONE-FALLBACK-ENTRY-EXIT.
103400     EXIT.
103500*
103600******************************************************************
103700*     APPEND THE CLASSIFIED RECORD TO THE ERROR TABLE - TABLE IS *
103800*     CAPPED AT CI-MAX-ERRORS, EXTRA HITS STILL COUNTED BUT NOT  *
103900*     STORED (SEE CI-ERROR-COUNT VS CI-STAT-EXTRACTED-COUNT)     *
104000******************************************************************
104100*
104200 2480-APPEND-ERROR-ENTRY.
104300     ADD 1 TO CI-ERROR-COUNT.
104400     IF CI-ERROR-COUNT <= CI-MAX-ERRORS
104500         SET CI-ERR-IDX TO CI-ERROR-COUNT
104600         MOVE CI-CAT-NAME-ENTRY(CI-MATCH-CAT-IDX)
104700             TO CI-ERR-CATEGORY(CI-ERR-IDX)
104800         MOVE CI-NORM-LINE-NUMBER
104900             TO CI-ERR-LINE-NUMBER(CI-ERR-IDX)
105000         MOVE CI-NORM-MESSAGE TO CI-ERR-MESSAGE(CI-ERR-IDX)
105100         MOVE CI-NORM-LEVEL TO CI-ERR-LEVEL(CI-ERR-IDX)
105200         MOVE CI-PCT-RAW TO CI-ERR-CONFIDENCE(CI-ERR-IDX)
105300         MOVE CI-MATCHED-PATTERN
105400             TO CI-ERR-MATCHED-PATTERN(CI-ERR-IDX)
105500         PERFORM 2485-BUMP-CATEGORY-COUNT
105600             THRU 2485-BUMP-CATEGORY-COUNT-EXIT
105700     END-IF.
105800 2489-APPEND-ERROR-ENTRY-EXIT.
105900     EXIT.
106000*
106100 2485-BUMP-CATEGORY-COUNT.
106200     ADD 1 TO CI-CAT-COUNT(CI-MATCH-CAT-IDX).
106300 2485-BUMP-CATEGORY-COUNT-EXIT.
106400     EXIT.
106500*
106600******************************************************************
106700*     APPEND THE KEPT RECORD TO THE SLIDING CONTEXT WINDOW -     *
106800*     SHIFT WHEN FULL, NEWEST ENTRY ALWAYS IN THE LAST SLOT      *
106900******************************************************************
107000*
107100 2470-APPEND-CONTEXT-WINDOW.
107200     IF CI-WINDOW-COUNT < CI-MAX-WINDOW
107300         ADD 1 TO CI-WINDOW-COUNT
107400     ELSE
107500         PERFORM 2472-SHIFT-WINDOW-ENTRY
107600             THRU 2472-SHIFT-WINDOW-ENTRY-EXIT
107700             VARYING CI-WIN-SUB FROM 1 BY 1
107800             UNTIL CI-WIN-SUB > 9
107900     END-IF.
108000     MOVE CI-NORM-LEVEL TO CI-WIN-LEVEL(CI-WINDOW-COUNT).
108100     MOVE CI-NORM-MESSAGE TO CI-WIN-MESSAGE(CI-WINDOW-COUNT).
108200 2479-APPEND-CONTEXT-WINDOW-EXIT.
108300     EXIT.
108400*
108500 2472-SHIFT-WINDOW-ENTRY.
108600     MOVE CI-WIN-ENTRY-WHOLE(CI-WIN-SUB + 1)
108700         TO CI-WIN-ENTRY-WHOLE(CI-WIN-SUB).
108800 2472-SHIFT-WINDOW-ENTRY-EXIT.
108900     EXIT.
109000*
109100******************************************************************
109200*                       REPORT WRITER                            *
109300******************************************************************
109400*
109500 3000-WRITE-REPORT.
109600     PERFORM 3100-WRITE-BANNER
109700         THRU 3109-WRITE-BANNER-EXIT.
109800     IF CI-ERROR-COUNT = ZERO
109900         WRITE REPORT-REC FROM CI-NO-ERRORS-LINE
110000     ELSE
110100         PERFORM 3200-WRITE-SUMMARY
110200             THRU 3209-WRITE-SUMMARY-EXIT
110300         IF NOT CI-SUMMARY-ONLY-MODE
110400             PERFORM 3300-WRITE-DETAIL
110500                 THRU 3309-WRITE-DETAIL-EXIT
110600         END-IF
110700     END-IF.
110800 3099-WRITE-REPORT-EXIT.
110900     EXIT.
111000*
111100 3100-WRITE-BANNER.
111200     WRITE REPORT-REC FROM CI-RULE-LINE.
111300     MOVE SPACES TO REPORT-REC.
111400     WRITE REPORT-REC.
111500     WRITE REPORT-REC FROM CI-BANNER-BORDER.
111600     WRITE REPORT-REC FROM CI-BANNER-TITLE.
111700     WRITE REPORT-REC FROM CI-BANNER-BORDER.
111800     MOVE SPACES TO REPORT-REC.
111900     WRITE REPORT-REC.
112000     WRITE REPORT-REC FROM CI-RULE-LINE.
112100 3109-WRITE-BANNER-EXIT.
112200     EXIT.
112300*
112400******************************************************************
112500*          FAILURE SUMMARY - COUNTS AND CATEGORY BREAKDOWN       *
112600******************************************************************
112700*
112800 3200-WRITE-SUMMARY.
112900     WRITE REPORT-REC FROM CI-SUMMARY-HEADING.
113000     WRITE REPORT-REC FROM CI-RULE-LINE.
113100     MOVE 'Total log lines:    ' TO CI-SCNT-LABEL.
113200     MOVE CI-STAT-TOTAL-LINES TO CI-SCNT-VALUE.
113300     WRITE REPORT-REC FROM CI-SUMMARY-COUNT-LINE.
113400     MOVE 'Errors extracted:   ' TO CI-SCNT-LABEL.
113500     MOVE CI-STAT-EXTRACTED-COUNT TO CI-SCNT-VALUE.
113600     WRITE REPORT-REC FROM CI-SUMMARY-COUNT-LINE.
113700     MOVE 'Noise filtered:     ' TO CI-SCNT-LABEL.
113800     MOVE CI-STAT-NOISE-COUNT TO CI-SCNT-VALUE.
113900     WRITE REPORT-REC FROM CI-SUMMARY-COUNT-LINE.
114000     MOVE SPACES TO REPORT-REC.
114100     WRITE REPORT-REC.
114200     WRITE REPORT-REC FROM CI-SUMMARY-BREAKDOWN-HDG.
114300     WRITE REPORT-REC FROM CI-DASH-LINE.
114400     PERFORM 3210-SORT-CATEGORY-TABLE
114500         THRU 3219-SORT-CATEGORY-TABLE-EXIT.
114600     PERFORM 3230-WRITE-ONE-CATEGORY-LINE
114700         THRU 3239-WRITE-ONE-CATEGORY-LINE-EXIT
114800         VARYING CI-CAT-SUB FROM 1 BY 1
114900         UNTIL CI-CAT-SUB > CI-MAX-CATEGORIES.
115000 3209-WRITE-SUMMARY-EXIT.
115100     EXIT.
115200*
115300******************************************************************
115400*     BUBBLE-SORT THE CATEGORY TABLE DESCENDING BY COUNT -       *
115500*     SWAP ONLY ON STRICTLY-LESS SO TIES KEEP TABLE ORDER        *
115600******************************************************************
115700*
115800 3210-SORT-CATEGORY-TABLE.
115900     PERFORM 3212-SORT-PASS
116000         THRU 3212-SORT-PASS-EXIT
116100         VARYING CI-SORT-SUB-A FROM 1 BY 1
116200         UNTIL CI-SORT-SUB-A > CI-MAX-CATEGORIES - 1.
116300 3219-SORT-CATEGORY-TABLE-EXIT.
116400     EXIT.
116500*
116600 3212-SORT-PASS.
116700     PERFORM 3214-SORT-COMPARE
116800         THRU 3214-SORT-COMPARE-EXIT
116900         VARYING CI-SORT-SUB-B FROM 1 BY 1
117000         UNTIL CI-SORT-SUB-B > CI-MAX-CATEGORIES - CI-SORT-SUB-A.
117100 3212-SORT-PASS-EXIT.
117200     EXIT.
117300*
117400 3214-SORT-COMPARE.
117500     IF CI-CAT-COUNT(CI-SORT-SUB-B) <
117600             CI-CAT-COUNT(CI-SORT-SUB-B + 1)
117700         MOVE CI-CAT-NAME(CI-SORT-SUB-B) TO CI-RPT-SAVE-NAME
117800         MOVE CI-CAT-COUNT(CI-SORT-SUB-B) TO CI-RPT-SAVE-COUNT
117900         MOVE CI-CAT-NAME(CI-SORT-SUB-B + 1)
118000             TO CI-CAT-NAME(CI-SORT-SUB-B)
118100         MOVE CI-CAT-COUNT(CI-SORT-SUB-B + 1)
118200             TO CI-CAT-COUNT(CI-SORT-SUB-B)
118300         MOVE CI-RPT-SAVE-NAME TO CI-CAT-NAME(CI-SORT-SUB-B + 1)
118400         MOVE CI-RPT-SAVE-COUNT TO CI-CAT-COUNT(CI-SORT-SUB-B + 1)
118500     END-IF.
118600 3214-SORT-COMPARE-EXIT.
118700     EXIT.
118800*
118900 3230-WRITE-ONE-CATEGORY-LINE.
119000     IF CI-CAT-COUNT(CI-CAT-SUB) NOT = ZERO
119100         MOVE CI-CAT-NAME(CI-CAT-SUB) TO CI-SCAT-NAME
119200         MOVE CI-CAT-COUNT(CI-CAT-SUB) TO CI-SCAT-COUNT
119300         WRITE REPORT-REC FROM CI-SUMMARY-CAT-LINE
119400     END-IF.
119500 3239-WRITE-ONE-CATEGORY-LINE-EXIT.
119600     EXIT.
119700*
119800******************************************************************
119900*          DETAILED ERRORS - ONE TWO-LINE ENTRY PER ERROR        *
120000******************************************************************
120100*
120200 3300-WRITE-DETAIL.
120300     MOVE SPACES TO REPORT-REC.
120400     WRITE REPORT-REC.
120500     WRITE REPORT-REC FROM CI-RULE-LINE.
120600     WRITE REPORT-REC FROM CI-DETAIL-HEADING.
120700     WRITE REPORT-REC FROM CI-RULE-LINE.
120800     MOVE ZERO TO CI-RPT-DETAIL-SEQ.
120900     MOVE CI-ERROR-COUNT TO CI-DETAIL-LOOP-LIMIT.
121000     IF CI-DETAIL-LOOP-LIMIT > CI-MAX-ERRORS
121100         MOVE CI-MAX-ERRORS TO CI-DETAIL-LOOP-LIMIT
121200     END-IF.
121300     PERFORM 3310-WRITE-ONE-DETAIL
121400         THRU 3319-WRITE-ONE-DETAIL-EXIT
121500         VARYING CI-ERR-IDX FROM 1 BY 1
121600         UNTIL CI-ERR-IDX > CI-DETAIL-LOOP-LIMIT.
121700 3309-WRITE-DETAIL-EXIT.
121800     EXIT.
121900*
122000 3310-WRITE-ONE-DETAIL.
122100     ADD 1 TO CI-RPT-DETAIL-SEQ.
122200     MOVE CI-RPT-DETAIL-SEQ TO CI-DET-SEQ.
122210     PERFORM 3315-LEFT-JUST-LINE-NUM
122220         THRU 3315-LEFT-JUST-LINE-NUM-EXIT.
122400     MOVE CI-ERR-LEVEL(CI-ERR-IDX) TO CI-DET-LEVEL.
122500     MOVE CI-ERR-CATEGORY(CI-ERR-IDX) TO CI-DET-CATEGORY.
122600     COMPUTE CI-DET-CONF-PCT =
122700         CI-ERR-CONFIDENCE(CI-ERR-IDX) * 100.
122800     WRITE REPORT-REC FROM CI-DETAIL-LINE-ONE.
122900     PERFORM 3320-BUILD-DETAIL-MESSAGE
123000         THRU 3329-BUILD-DETAIL-MESSAGE-EXIT.
123100     WRITE REPORT-REC FROM CI-DETAIL-LINE-TWO.
123200 3319-WRITE-ONE-DETAIL-EXIT.
123300     EXIT.
123310*
123320******************************************************************
123330*     LEFT-JUSTIFY THE LINE NUMBER IN ITS 4-BYTE REPORT SLOT     *
123340*     (CI0033 - WAS PRINTING RIGHT-JUSTIFIED VIA ZZZ9 EDIT)      *
123350******************************************************************
123360 3315-LEFT-JUST-LINE-NUM.
123370     MOVE CI-ERR-LINE-NUMBER(CI-ERR-IDX) TO CI-LNUM-EDIT.
123380     MOVE ZERO TO CI-LNUM-LEAD-CT.
123390     INSPECT CI-LNUM-EDIT TALLYING CI-LNUM-LEAD-CT
123400         FOR LEADING SPACE.
123410     COMPUTE CI-LNUM-KEEP-LEN = 4 - CI-LNUM-LEAD-CT.
123420     MOVE SPACES TO CI-DET-LINE-NUM.
123430     MOVE CI-LNUM-EDIT(CI-LNUM-LEAD-CT + 1:CI-LNUM-KEEP-LEN)
123440         TO CI-DET-LINE-NUM(1:CI-LNUM-KEEP-LEN).
123450 3315-LEFT-JUST-LINE-NUM-EXIT.
123460     EXIT.
123470*
123500******************************************************************
123600*     TRUNCATE THE SAVED MESSAGE TO 74 BYTES, ELLIPSIS IF LONGER *
123700*     (REQUEST #4471 - DETAIL MESSAGES WERE COMING OUT RAGGED)   *
123800******************************************************************
123900*
124000 3320-BUILD-DETAIL-MESSAGE.
124100     MOVE SPACES TO CI-DET-MESSAGE.
124200     MOVE CI-ERR-MESSAGE(CI-ERR-IDX) TO CI-SCAN-TARGET(1:200).
124300     MOVE 200 TO CI-SCAN-TARGET-LEN.
124400     PERFORM 8200-COMPUTE-TRIMMED-LEN
124500         THRU 8209-COMPUTE-TRIMMED-LEN-EXIT.
124600     IF CI-SCAN-TARGET-LEN > 74
124700         MOVE CI-SCAN-TARGET(1:71) TO CI-DET-MESSAGE(1:71)
124800         MOVE '...' TO CI-DET-MESSAGE(72:3)
124900     ELSE
125000         IF CI-SCAN-TARGET-LEN NOT = ZERO
125100             MOVE CI-SCAN-TARGET(1:CI-SCAN-TARGET-LEN)
125200                 TO CI-DET-MESSAGE(1:CI-SCAN-TARGET-LEN)
125300         END-IF
125400     END-IF.
125500 3329-BUILD-DETAIL-MESSAGE-EXIT.
125600     EXIT.
125700*
125800******************************************************************
125900*                       END OF JOB                               *
126000******************************************************************
126100*
126200 EOJ9000-CLOSE-FILES.
126300     CLOSE CI-LOG-FILE.
126400     CLOSE REPORT-FILE.
126500     DISPLAY 'CIFAILAN - TOTAL LOG LINES  : ' CI-STAT-TOTAL-LINES.
126600     DISPLAY 'CIFAILAN - ERRORS EXTRACTED : '
126700         CI-STAT-EXTRACTED-COUNT.
126800     DISPLAY 'CIFAILAN - NOISE FILTERED   : ' CI-STAT-NOISE-COUNT.
126900     GO TO EOJ9999-EXIT.
127000*
127100 EOJ9900-ABEND.
127200     DISPLAY 'CIFAILAN - JOB ABENDED - SEE MESSAGES ABOVE'.
127300     MOVE 16 TO RETURN-CODE.
127400     STOP RUN.
127500*
127600 EOJ9999-EXIT.
127700     EXIT.
